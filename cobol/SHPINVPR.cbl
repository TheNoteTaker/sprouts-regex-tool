000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SHPINVPR.
000300 AUTHOR.            R. PATEL.
000400 INSTALLATION.      RECEIVING SYSTEMS - BATCH.
000500 DATE-WRITTEN.      03-11-93.
000600 DATE-COMPILED.
000700 SECURITY.          NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    SHPINVPR  -  INVOICE SCAN LINE PARSER
001100*
001200*    READS THE RAW LINES KEYED OFF THE PAPER INVOICE DURING A
001300*    RECEIVING SCAN AND CLASSIFIES THE WHOLE FILE INTO ONE OF
001400*    THREE KNOWN LAYOUTS (ITEM+UNITS+DOLLAR, ITEM+UNITS, OR ITEM
001500*    ALONE) BEFORE EXTRACTING ANY FIELDS, SINCE A GIVEN SCAN
001600*    BATCH IS ALWAYS KEYED IN ONE LAYOUT THROUGHOUT.  AN ITEM
001700*    NUMBER REPEATED ON THE VERY NEXT LINE IS THE SAME RECEIVING
001800*    LINE KEYED TWICE, NOT A NEW RECORD.
001900*
002000*    RUNS AHEAD OF SHPRECON WHEN A SCAN LIST'S SOURCE IS THE RAW
002100*    INVOICE RATHER THAN AN ALREADY-CLEAN ITEM LIST.
002200*
002300*    CHANGE LOG.
002400*    03-11-93  RWP  RC-018   ORIGINAL.
002500*    07-08-94  RWP  RC-046   ADDED LAYOUT 2 (ITEM+UNITS, UNITS
002600*                            CARRYING A LITERAL .00 FRACTION).
002700*    11-09-98  MAW  RC-099   Y2K REVIEW.  NO DATE FIELDS IN THIS
002800*                            PROGRAM, NO CHANGE REQUIRED.
002900*    06-02-03  DAO  RC-152   ADDED PER-RUN UNIT/DOLLAR CONTROL
003000*                            TOTALS TO THE SUMMARY DISPLAY.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT INVOICE-INPUT-FILE ASSIGN TO UT-S-INVOICE.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400*
004500 FD  INVOICE-INPUT-FILE
004600     RECORDING MODE IS F
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 30 CHARACTERS
004900     BLOCK CONTAINS 0 RECORDS
005000     DATA RECORD IS INVOICE-INPUT-REC.
005100 01  INVOICE-INPUT-REC                PIC X(30).
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 01  PROGRAM-INDICATOR-SWITCHES.
005600     05  WS-EOF-INVOICE-SW           PIC X(3)  VALUE 'NO '.
005700         88  EOF-INVOICE                       VALUE 'YES'.
005800     05  WS-ABORT-SW                 PIC X(3)  VALUE 'NO '.
005900         88  RUN-ABORT                         VALUE 'YES'.
006000     05  WS-LAYOUT-SW                PIC X     VALUE SPACE.
006100         88  LAYOUT-ONE                        VALUE '1'.
006200         88  LAYOUT-TWO                        VALUE '2'.
006300         88  LAYOUT-THREE                      VALUE '3'.
006400     05  WS-PREV-ITEM-SW             PIC X     VALUE 'N'.
006500         88  WS-PREV-ITEM-VALID                VALUE 'Y'.
006600     05  FILLER                      PIC X(10) VALUE SPACES.
006700*
006800*    STANDALONE RUN COUNTERS AND ACCUMULATORS.
006900*
007000 77  WS-SHAPE1-CTR                   PIC S9(4) COMP  VALUE ZERO.
007100 77  WS-SHAPE2-CTR                   PIC S9(4) COMP  VALUE ZERO.
007200 77  WS-SHAPE3-CTR                   PIC S9(4) COMP  VALUE ZERO.
007300 77  WS-INVALID-CTR                  PIC S9(4) COMP  VALUE ZERO.
007400 77  WS-DUP-SKIP-CTR                 PIC S9(4) COMP  VALUE ZERO.
007500 77  WS-PREV-ITEM                    PIC 9(5)        VALUE ZERO.
007600 77  WS-UNITS-TOTAL                  PIC S9(7) COMP  VALUE ZERO.
007700 77  WS-DOLLAR-TOTAL                 PIC S9(7)V99    VALUE ZERO.
007800 77  WS-CURRENT-LINE                 PIC X(30)       VALUE SPACES.
007900 77  WS-TOK-LEN                      PIC S9(4) COMP  VALUE ZERO.
008000 77  WS-TOK2-LEN                     PIC S9(4) COMP  VALUE ZERO.
008100 77  WS-UNITS-LEN                    PIC S9(4) COMP  VALUE ZERO.
008200 77  WS-DOT-POS                      PIC S9(4) COMP  VALUE ZERO.
008300 77  WS-INT-LEN                      PIC S9(4) COMP  VALUE ZERO.
008400 77  WS-DOLLAR-INT-EDIT              PIC 9(5)        VALUE ZERO.
008500 77  WS-DOLLAR-DEC-EDIT              PIC 9(2)        VALUE ZERO.
008600*
008700 01  WS-DIAG-COUNTERS.
008800     05  WS-READ-CTR                 PIC S9(4) COMP  VALUE ZERO.
008900     05  WS-KEPT-CTR                 PIC S9(4) COMP  VALUE ZERO.
009000     05  FILLER                      PIC X(04) VALUE SPACES.
009100*
009200*    DIAGNOSTIC-ONLY VIEWS OF THE BINARY COUNTERS ABOVE.
009300*
009400 01  WS-READ-CTR-ALPHA REDEFINES WS-READ-CTR
009500                        PIC XX.
009600 01  WS-KEPT-CTR-ALPHA REDEFINES WS-KEPT-CTR
009700                        PIC XX.
009800*
009900*    WS-INVOICE-LINE-TABLE HOLDS THE WHOLE INVOICE FILE IN
010000*    MEMORY SO THE SHAPE OF EVERY LINE CAN BE TESTED BEFORE ANY
010100*    LINE IS COMMITTED TO A LAYOUT (BUSINESS RULE: THE WHOLE
010200*    FILE MUST COME OUT ONE SHAPE, NOT A MIX).
010300*
010400 01  WS-INVOICE-LINE-TABLE.
010500     05  WS-INVOICE-LINE-COUNT       PIC 9(3) COMP  VALUE ZERO.
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  WS-INVOICE-ENTRY OCCURS 500 TIMES
010800                           INDEXED BY INV-IDX.
010900         10  IV-RAW-TEXT             PIC X(30).
011000         10  IV-TOKEN-1              PIC X(10).
011100         10  IV-TOKEN-2              PIC X(10).
011200         10  IV-TOKEN-3              PIC X(10).
011300         10  IV-TOKEN-3-R REDEFINES IV-TOKEN-3.
011400             15  IV-TOK3-SIGN        PIC X(01).
011500             15  IV-TOK3-AMOUNT      PIC X(09).
011600         10  IV-TOKEN-CT             PIC 9(1) COMP.
011700         10  IV-SHAPE                PIC X    VALUE '9'.
011800             88  IV-SHAPE-ONE                  VALUE '1'.
011900             88  IV-SHAPE-TWO                  VALUE '2'.
012000             88  IV-SHAPE-THREE                VALUE '3'.
012100             88  IV-SHAPE-INVALID               VALUE '9'.
012200         10  IV-ITEM-NUM             PIC 9(5)       VALUE ZERO.
012300         10  IV-UNITS-NUM            PIC 9(5)       VALUE ZERO.
012400         10  IV-DOLLAR-NUM           PIC 9(5)V99    VALUE ZERO.
012500         10  IV-KEEP-SW              PIC X          VALUE 'N'.
012600             88  IV-IS-KEPT                        VALUE 'Y'.
012700         10  FILLER                  PIC X(05) VALUE SPACES.
012800*
012900 PROCEDURE DIVISION.
013000*
013100 000-MAINLINE SECTION.
013200*
013300     OPEN INPUT INVOICE-INPUT-FILE.
013400     PERFORM 100-LOAD-INVOICE-FILE
013500         THRU 100-LOAD-INVOICE-FILE-EXIT.
013600     IF NOT RUN-ABORT
013700        PERFORM 200-CLASSIFY-FILE-SHAPE
013800            THRU 200-CLASSIFY-FILE-SHAPE-EXIT.
013900     IF NOT RUN-ABORT
014000        PERFORM 300-EXTRACT-RECORDS
014100            THRU 300-EXTRACT-RECORDS-EXIT
014200        PERFORM 900-DISPLAY-SUMMARY
014300            THRU 900-DISPLAY-SUMMARY-EXIT
014400     ELSE
014500        DISPLAY 'SHPINVPR - RUN ABORTED, SEE PRIOR MESSAGES'.
014600     CLOSE INVOICE-INPUT-FILE.
014700     MOVE ZERO TO RETURN-CODE.
014800     GOBACK.
014900*
015000 100-LOAD-INVOICE-FILE.
015100     MOVE 'NO ' TO WS-EOF-INVOICE-SW.
015200     PERFORM 110-READ-ONE-LINE
015300         THRU 110-READ-ONE-LINE-EXIT
015400         UNTIL EOF-INVOICE.
015500     IF WS-INVOICE-LINE-COUNT = ZERO
015600        DISPLAY '** ERROR **  INVOICE INPUT FILE EMPTY'
015700        MOVE 'YES' TO WS-ABORT-SW.
015800 100-LOAD-INVOICE-FILE-EXIT.
015900     EXIT.
016000*
016100 110-READ-ONE-LINE.
016200     READ INVOICE-INPUT-FILE INTO WS-CURRENT-LINE
016300         AT END MOVE 'YES' TO WS-EOF-INVOICE-SW
016400                GO TO 110-READ-ONE-LINE-EXIT.
016500     ADD 1 TO WS-READ-CTR.
016600     IF WS-INVOICE-LINE-COUNT < 500
016700        ADD 1 TO WS-INVOICE-LINE-COUNT
016800        SET INV-IDX TO WS-INVOICE-LINE-COUNT
016900        MOVE WS-CURRENT-LINE TO IV-RAW-TEXT (INV-IDX).
017000 110-READ-ONE-LINE-EXIT.
017100     EXIT.
017200*
017300******************************************************************
017400*    200-CLASSIFY-FILE-SHAPE SPLITS EACH RAW LINE INTO UP TO
017500*    THREE BLANK-DELIMITED TOKENS AND TESTS WHICH OF THE THREE
017600*    KNOWN LAYOUTS ITS SHAPE FITS, THEN DECIDES WHICH LAYOUT THE
017700*    WHOLE FILE WAS KEYED IN, TRYING LAYOUT 1 BEFORE 2 BEFORE 3.
017800*    A FILE THAT DOES NOT COME OUT ALL ONE SHAPE IS REJECTED
017900*    RATHER THAN GUESSED AT RECORD BY RECORD.
018000******************************************************************
018100 200-CLASSIFY-FILE-SHAPE SECTION.
018200*
018300     SET INV-IDX TO 1.
018400     PERFORM 210-CLASSIFY-ONE-LINE
018500         THRU 210-CLASSIFY-ONE-LINE-EXIT
018600         UNTIL INV-IDX > WS-INVOICE-LINE-COUNT.
018700     IF WS-SHAPE1-CTR = WS-READ-CTR
018800        SET LAYOUT-ONE TO TRUE
018900        GO TO 200-CLASSIFY-FILE-SHAPE-EXIT.
019000     IF WS-SHAPE2-CTR = WS-READ-CTR
019100        SET LAYOUT-TWO TO TRUE
019200        GO TO 200-CLASSIFY-FILE-SHAPE-EXIT.
019300     IF WS-SHAPE3-CTR = WS-READ-CTR
019400        SET LAYOUT-THREE TO TRUE
019500        GO TO 200-CLASSIFY-FILE-SHAPE-EXIT.
019600     DISPLAY '** ERROR **  INVOICE FILE IS NOT ALL ONE KNOWN'
019700     DISPLAY '             LAYOUT - RUN ABORTED'.
019800     MOVE 'YES' TO WS-ABORT-SW.
019900 200-CLASSIFY-FILE-SHAPE-EXIT.
020000     EXIT.
020100*
020200 210-CLASSIFY-ONE-LINE.
020300     UNSTRING IV-RAW-TEXT (INV-IDX) DELIMITED BY ALL SPACE
020400         INTO IV-TOKEN-1 (INV-IDX)
020500              IV-TOKEN-2 (INV-IDX)
020600              IV-TOKEN-3 (INV-IDX)
020700         TALLYING IN IV-TOKEN-CT (INV-IDX).
020800     MOVE '9' TO IV-SHAPE (INV-IDX).
020900     PERFORM 220-TEST-SHAPE-ONE
021000         THRU 220-TEST-SHAPE-ONE-EXIT.
021100     IF NOT IV-SHAPE-ONE (INV-IDX)
021200        PERFORM 230-TEST-SHAPE-TWO
021300            THRU 230-TEST-SHAPE-TWO-EXIT.
021400     IF NOT IV-SHAPE-ONE (INV-IDX)
021500        AND NOT IV-SHAPE-TWO (INV-IDX)
021600        PERFORM 240-TEST-SHAPE-THREE
021700            THRU 240-TEST-SHAPE-THREE-EXIT.
021800     IF IV-SHAPE-ONE (INV-IDX)
021900        ADD 1 TO WS-SHAPE1-CTR
022000     ELSE
022100        IF IV-SHAPE-TWO (INV-IDX)
022200           ADD 1 TO WS-SHAPE2-CTR
022300        ELSE
022400           IF IV-SHAPE-THREE (INV-IDX)
022500              ADD 1 TO WS-SHAPE3-CTR
022600           ELSE
022700              ADD 1 TO WS-INVALID-CTR.
022800     SET INV-IDX UP BY 1.
022900 210-CLASSIFY-ONE-LINE-EXIT.
023000     EXIT.
023100*
023200*    LAYOUT 1 - ITEM (4-5 DIGITS), UNITS (DIGITS), DOLLAR
023300*    ($ + AMOUNT, EXACTLY 2 DECIMALS, NOT ZERO).
023400*
023500 220-TEST-SHAPE-ONE.
023600     IF IV-TOKEN-CT (INV-IDX) NOT = 3
023700        GO TO 220-TEST-SHAPE-ONE-EXIT.
023800     IF IV-TOK3-SIGN (INV-IDX) NOT = '$'
023900        GO TO 220-TEST-SHAPE-ONE-EXIT.
024000     MOVE ZERO TO WS-TOK-LEN.
024100     INSPECT IV-TOKEN-1 (INV-IDX) TALLYING WS-TOK-LEN
024200         FOR CHARACTERS BEFORE INITIAL SPACE.
024300     IF WS-TOK-LEN < 4 OR WS-TOK-LEN > 5
024400        GO TO 220-TEST-SHAPE-ONE-EXIT.
024500     IF IV-TOKEN-1 (INV-IDX) (1:WS-TOK-LEN) NOT NUMERIC
024600        GO TO 220-TEST-SHAPE-ONE-EXIT.
024700     MOVE ZERO TO WS-TOK-LEN.
024800     INSPECT IV-TOKEN-2 (INV-IDX) TALLYING WS-TOK-LEN
024900         FOR CHARACTERS BEFORE INITIAL SPACE.
025000     IF WS-TOK-LEN = ZERO
025100        GO TO 220-TEST-SHAPE-ONE-EXIT.
025200     IF IV-TOKEN-2 (INV-IDX) (1:WS-TOK-LEN) NOT NUMERIC
025300        GO TO 220-TEST-SHAPE-ONE-EXIT.
025400     MOVE ZERO TO WS-TOK-LEN.
025500     INSPECT IV-TOK3-AMOUNT (INV-IDX) TALLYING WS-TOK-LEN
025600         FOR CHARACTERS BEFORE INITIAL SPACE.
025700     IF WS-TOK-LEN < 4
025800        GO TO 220-TEST-SHAPE-ONE-EXIT.
025900     COMPUTE WS-DOT-POS = WS-TOK-LEN - 2.
026000     COMPUTE WS-INT-LEN = WS-DOT-POS - 1.
026100     IF IV-TOK3-AMOUNT (INV-IDX) (WS-DOT-POS:1) NOT = '.'
026200        GO TO 220-TEST-SHAPE-ONE-EXIT.
026300     IF IV-TOK3-AMOUNT (INV-IDX) (1:WS-INT-LEN) NOT NUMERIC
026400        GO TO 220-TEST-SHAPE-ONE-EXIT.
026500     IF IV-TOK3-AMOUNT (INV-IDX) (WS-DOT-POS + 1:2) NOT NUMERIC
026600        GO TO 220-TEST-SHAPE-ONE-EXIT.
026700     MOVE IV-TOK3-AMOUNT (INV-IDX) (1:WS-INT-LEN)
026800         TO WS-DOLLAR-INT-EDIT.
026900     MOVE IV-TOK3-AMOUNT (INV-IDX) (WS-DOT-POS + 1:2)
027000         TO WS-DOLLAR-DEC-EDIT.
027100     IF WS-DOLLAR-INT-EDIT = ZERO
027200        AND WS-DOLLAR-DEC-EDIT = ZERO
027300        GO TO 220-TEST-SHAPE-ONE-EXIT.
027400     MOVE '1' TO IV-SHAPE (INV-IDX).
027500 220-TEST-SHAPE-ONE-EXIT.
027600     EXIT.
027700*
027800*    LAYOUT 2 - ITEM (4-5 DIGITS), UNITS DIGITS CARRYING A
027900*    LITERAL .00 FRACTION, NO $ TOKEN.
028000*
028100 230-TEST-SHAPE-TWO.
028200     IF IV-TOKEN-CT (INV-IDX) NOT = 2
028300        GO TO 230-TEST-SHAPE-TWO-EXIT.
028400     MOVE ZERO TO WS-TOK-LEN.
028500     INSPECT IV-TOKEN-1 (INV-IDX) TALLYING WS-TOK-LEN
028600         FOR CHARACTERS BEFORE INITIAL SPACE.
028700     IF WS-TOK-LEN < 4 OR WS-TOK-LEN > 5
028800        GO TO 230-TEST-SHAPE-TWO-EXIT.
028900     IF IV-TOKEN-1 (INV-IDX) (1:WS-TOK-LEN) NOT NUMERIC
029000        GO TO 230-TEST-SHAPE-TWO-EXIT.
029100     MOVE ZERO TO WS-TOK2-LEN.
029200     INSPECT IV-TOKEN-2 (INV-IDX) TALLYING WS-TOK2-LEN
029300         FOR CHARACTERS BEFORE INITIAL SPACE.
029400     IF WS-TOK2-LEN < 4
029500        GO TO 230-TEST-SHAPE-TWO-EXIT.
029600     COMPUTE WS-UNITS-LEN = WS-TOK2-LEN - 3.
029700     IF IV-TOKEN-2 (INV-IDX) (WS-UNITS-LEN + 1:3) NOT = '.00'
029800        GO TO 230-TEST-SHAPE-TWO-EXIT.
029900     IF IV-TOKEN-2 (INV-IDX) (1:WS-UNITS-LEN) NOT NUMERIC
030000        GO TO 230-TEST-SHAPE-TWO-EXIT.
030100     MOVE '2' TO IV-SHAPE (INV-IDX).
030200 230-TEST-SHAPE-TWO-EXIT.
030300     EXIT.
030400*
030500*    LAYOUT 3 - ITEM NUMBER (4-5 DIGITS) ALONE.
030600*
030700 240-TEST-SHAPE-THREE.
030800     IF IV-TOKEN-CT (INV-IDX) NOT = 1
030900        GO TO 240-TEST-SHAPE-THREE-EXIT.
031000     MOVE ZERO TO WS-TOK-LEN.
031100     INSPECT IV-TOKEN-1 (INV-IDX) TALLYING WS-TOK-LEN
031200         FOR CHARACTERS BEFORE INITIAL SPACE.
031300     IF WS-TOK-LEN < 4 OR WS-TOK-LEN > 5
031400        GO TO 240-TEST-SHAPE-THREE-EXIT.
031500     IF IV-TOKEN-1 (INV-IDX) (1:WS-TOK-LEN) NOT NUMERIC
031600        GO TO 240-TEST-SHAPE-THREE-EXIT.
031700     MOVE '3' TO IV-SHAPE (INV-IDX).
031800 240-TEST-SHAPE-THREE-EXIT.
031900     EXIT.
032000*
032100******************************************************************
032200*    300-EXTRACT-RECORDS WALKS THE TABLE A SECOND TIME UNDER THE
032300*    LAYOUT CHOSEN BY SECTION 200, PULLS OUT ITEM/UNITS/DOLLAR,
032400*    AND COLLAPSES AN ITEM NUMBER REPEATED ON THE VERY NEXT LINE
032500*    INTO A SINGLE KEPT RECORD (NEGATIVE LOOKAHEAD ON THE ITEM).
032600******************************************************************
032700 300-EXTRACT-RECORDS SECTION.
032800*
032900     MOVE ZERO TO WS-PREV-ITEM.
033000     MOVE 'N' TO WS-PREV-ITEM-SW.
033100     SET INV-IDX TO 1.
033200     PERFORM 310-EXTRACT-ONE-RECORD
033300         THRU 310-EXTRACT-ONE-RECORD-EXIT
033400         UNTIL INV-IDX > WS-INVOICE-LINE-COUNT.
033500 300-EXTRACT-RECORDS-EXIT.
033600     EXIT.
033700*
033800 310-EXTRACT-ONE-RECORD.
033900     IF IV-SHAPE-INVALID (INV-IDX)
034000        SET INV-IDX UP BY 1
034100        GO TO 310-EXTRACT-ONE-RECORD-EXIT.
034200     IF LAYOUT-ONE
034300        PERFORM 320-EXTRACT-LAYOUT-ONE
034400            THRU 320-EXTRACT-LAYOUT-ONE-EXIT
034500     ELSE
034600        IF LAYOUT-TWO
034700           PERFORM 330-EXTRACT-LAYOUT-TWO
034800               THRU 330-EXTRACT-LAYOUT-TWO-EXIT
034900        ELSE
035000           PERFORM 340-EXTRACT-LAYOUT-THREE
035100               THRU 340-EXTRACT-LAYOUT-THREE-EXIT.
035200     IF WS-PREV-ITEM-VALID
035300        AND IV-ITEM-NUM (INV-IDX) = WS-PREV-ITEM
035400        ADD 1 TO WS-DUP-SKIP-CTR
035500     ELSE
035600        MOVE 'Y' TO IV-KEEP-SW (INV-IDX)
035700        ADD 1 TO WS-KEPT-CTR
035800        MOVE IV-ITEM-NUM (INV-IDX) TO WS-PREV-ITEM
035900        MOVE 'Y' TO WS-PREV-ITEM-SW
036000        ADD IV-UNITS-NUM (INV-IDX) TO WS-UNITS-TOTAL
036100        ADD IV-DOLLAR-NUM (INV-IDX) TO WS-DOLLAR-TOTAL.
036200     SET INV-IDX UP BY 1.
036300 310-EXTRACT-ONE-RECORD-EXIT.
036400     EXIT.
036500*
036600 320-EXTRACT-LAYOUT-ONE.
036700     MOVE ZERO TO WS-TOK-LEN.
036800     INSPECT IV-TOKEN-1 (INV-IDX) TALLYING WS-TOK-LEN
036900         FOR CHARACTERS BEFORE INITIAL SPACE.
037000     MOVE IV-TOKEN-1 (INV-IDX) (1:WS-TOK-LEN)
037100         TO IV-ITEM-NUM (INV-IDX).
037200     MOVE ZERO TO WS-TOK-LEN.
037300     INSPECT IV-TOKEN-2 (INV-IDX) TALLYING WS-TOK-LEN
037400         FOR CHARACTERS BEFORE INITIAL SPACE.
037500     MOVE IV-TOKEN-2 (INV-IDX) (1:WS-TOK-LEN)
037600         TO IV-UNITS-NUM (INV-IDX).
037700     MOVE ZERO TO WS-TOK-LEN.
037800     INSPECT IV-TOK3-AMOUNT (INV-IDX) TALLYING WS-TOK-LEN
037900         FOR CHARACTERS BEFORE INITIAL SPACE.
038000     COMPUTE WS-DOT-POS = WS-TOK-LEN - 2.
038100     COMPUTE WS-INT-LEN = WS-DOT-POS - 1.
038200     MOVE IV-TOK3-AMOUNT (INV-IDX) (1:WS-INT-LEN)
038300         TO WS-DOLLAR-INT-EDIT.
038400     MOVE IV-TOK3-AMOUNT (INV-IDX) (WS-DOT-POS + 1:2)
038500         TO WS-DOLLAR-DEC-EDIT.
038600     COMPUTE IV-DOLLAR-NUM (INV-IDX) =
038700         WS-DOLLAR-INT-EDIT + (WS-DOLLAR-DEC-EDIT / 100).
038800 320-EXTRACT-LAYOUT-ONE-EXIT.
038900     EXIT.
039000*
039100 330-EXTRACT-LAYOUT-TWO.
039200     MOVE ZERO TO WS-TOK-LEN.
039300     INSPECT IV-TOKEN-1 (INV-IDX) TALLYING WS-TOK-LEN
039400         FOR CHARACTERS BEFORE INITIAL SPACE.
039500     MOVE IV-TOKEN-1 (INV-IDX) (1:WS-TOK-LEN)
039600         TO IV-ITEM-NUM (INV-IDX).
039700     MOVE ZERO TO WS-TOK2-LEN.
039800     INSPECT IV-TOKEN-2 (INV-IDX) TALLYING WS-TOK2-LEN
039900         FOR CHARACTERS BEFORE INITIAL SPACE.
040000     COMPUTE WS-UNITS-LEN = WS-TOK2-LEN - 3.
040100     MOVE IV-TOKEN-2 (INV-IDX) (1:WS-UNITS-LEN)
040200         TO IV-UNITS-NUM (INV-IDX).
040300     MOVE ZERO TO IV-DOLLAR-NUM (INV-IDX).
040400 330-EXTRACT-LAYOUT-TWO-EXIT.
040500     EXIT.
040600*
040700 340-EXTRACT-LAYOUT-THREE.
040800     MOVE ZERO TO WS-TOK-LEN.
040900     INSPECT IV-TOKEN-1 (INV-IDX) TALLYING WS-TOK-LEN
041000         FOR CHARACTERS BEFORE INITIAL SPACE.
041100     MOVE IV-TOKEN-1 (INV-IDX) (1:WS-TOK-LEN)
041200         TO IV-ITEM-NUM (INV-IDX).
041300     MOVE ZERO TO IV-UNITS-NUM (INV-IDX).
041400     MOVE ZERO TO IV-DOLLAR-NUM (INV-IDX).
041500 340-EXTRACT-LAYOUT-THREE-EXIT.
041600     EXIT.
041700*
041800 900-DISPLAY-SUMMARY SECTION.
041900*    END-OF-RUN OPERATOR MESSAGE - CONSOLE ONLY.
042000*
042100     DISPLAY ' '.
042200     DISPLAY 'SHPINVPR - RUN COMPLETE'.
042300     IF LAYOUT-ONE
042400        DISPLAY '  LAYOUT SELECTED ......... 1  ITEM+UNITS+$'.
042500     IF LAYOUT-TWO
042600        DISPLAY '  LAYOUT SELECTED ......... 2  ITEM+UNITS'.
042700     IF LAYOUT-THREE
042800        DISPLAY '  LAYOUT SELECTED ......... 3  ITEM ONLY'.
042900     DISPLAY '  INVOICE LINES READ ..... ' WS-READ-CTR.
043000     DISPLAY '  RECORDS KEPT ........... ' WS-KEPT-CTR.
043100     DISPLAY '  REPEAT LINES SKIPPED ... ' WS-DUP-SKIP-CTR.
043200     DISPLAY '  LINES OFF LAYOUT ....... ' WS-INVALID-CTR.
043300     DISPLAY '  UNITS RECEIVED, TOTAL .. ' WS-UNITS-TOTAL.
043400     DISPLAY '  DOLLAR AMOUNT, TOTAL ... ' WS-DOLLAR-TOTAL.
043500 900-DISPLAY-SUMMARY-EXIT.
043600     EXIT.
