000100******************************************************************
000200*    SHPMSTR  --  MASTER VALUE / COLUMN WORK TABLES
000300*
000400*    COPYBOOK USED BY SHPRECON TO HOLD THE SORTED, DEDUPED SET
000500*    OF ITEM NUMBERS FOR EACH INPUT SECTION (COLUMN) AND FOR THE
000600*    UNION OF ALL SECTIONS (THE MASTER LIST / MATRIX ROWS).
000700*
000800*    ORIGINAL ..............  R.PATEL    RC-002   06-14-89
000900*    ADDED SCAN/SHIP FLAGS .  R.PATEL    RC-014   03-02-91
001000*    ADDED WS-SET-TABLE FOR   R.PATEL    RC-032   09-19-92
001100*      SET ANALYSIS ENGINE
001200*    Y2K REVIEW - NO DATE     M.ANWAR    RC-099   11-09-98
001300*      FIELDS HERE, NO CHANGE REQUIRED
001400*    RAISED MAX COLUMNS TO 20 L.BRENNAN  RC-142   04-05-01
001500*    RAISED MAX VALUES TO 999 D.OKAFOR   RC-150   05-21-03
001600*    ADDED COL-LABEL-LEN FOR  D.OKAFOR   RC-151   06-02-03
001700*      REPORT COLUMN WIDTH CALC
001800******************************************************************
001900*
002000*    WS-COLUMN-TABLE  -  ONE ENTRY PER INPUT SECTION (= ONE
002100*    MATRIX COLUMN).  COL-VALUE HOLDS THAT SECTION'S OWN SORTED,
002200*    DEDUPED ITEM NUMBERS AS RETURNED FROM THE SORT.
002300*
002400  01  WS-COLUMN-TABLE.
002500      05  WS-COLUMN-COUNT              PIC 9(2)  COMP.
002600      05  WS-NUM-SCAN-COLUMNS          PIC 9(2)  COMP.
002650      05  FILLER                       PIC X(02) VALUE SPACES.
002700      05  WS-COLUMN-ENTRY OCCURS 20 TIMES
002800                          INDEXED BY COL-IDX.
002900          10  COL-NUMBER               PIC 9(2).
003000          10  COL-LABEL                PIC X(12).
003100          10  COL-LABEL-LEN            PIC 9(2)  COMP.
003200          10  COL-TYPE                 PIC X.
003300              88  COL-IS-SCAN                    VALUE 'S'.
003400              88  COL-IS-SHIPMENT                VALUE 'H'.
003500          10  COL-VALUE-COUNT          PIC 9(3)  COMP.
003600          10  COL-VALUE OCCURS 500 TIMES
003700                        PIC 9(6) COMP
003800                        INDEXED BY VAL-IDX.
003900*
004000*    WS-MASTER-TABLE  -  THE UNION OF EVERY SECTION'S VALUES,
004100*    DEDUPED AND SORTED ASCENDING.  ONE ENTRY = ONE MATRIX ROW.
004200*    MSTR-CELL(N) HOLDS THE PRINTED CELL FOR COLUMN N AFTER THE
004300*    FILL RULES IN SHPRECON 430-FILL-CELL HAVE RUN.
004400*
004500  01  WS-MASTER-TABLE.
004600      05  WS-MASTER-COUNT              PIC 9(3)  COMP.
004650      05  FILLER                       PIC X(02) VALUE SPACES.
004700      05  WS-MASTER-ENTRY OCCURS 999 TIMES
004800                          INDEXED BY MSTR-IDX.
004900          10  MSTR-VALUE               PIC 9(6).
005000          10  MSTR-IN-SCAN-SW          PIC X.
005100              88  MSTR-IN-SCAN                   VALUE 'Y'.
005200          10  MSTR-IN-SHIP-SW          PIC X.
005300              88  MSTR-IN-SHIP                   VALUE 'Y'.
005400          10  MSTR-CELL OCCURS 20 TIMES
005500                        PIC X(6).
005600*
005700*    WS-SET-TABLE  -  SCRATCH BUFFER FOR WHICHEVER ANALYSIS SET
005800*    IS CURRENTLY BEING BUILT BY SHPRECON SECTION 500.  RE-USED
005900*    FOR EACH OF ALL/UNIQUE/DUPLICATE/OVERLAP/SYM-DIFF/ASYM-DIFF/
006000*    SCAN-OVERLAP/SCAN-DIFFERENCE IN TURN, THEN HANDED STRAIGHT
006100*    TO THE REPORT WRITER (900-PRINT-SET-SECTION) BEFORE THE
006200*    NEXT SET OVERWRITES IT.
006300*
006400  01  WS-SET-TABLE.
006500      05  WS-SET-COUNT                 PIC 9(3)  COMP.
006600      05  WS-SET-HAS-COUNT-COL         PIC X     VALUE 'N'.
006700          88  SET-SHOWS-COUNT-COLUMN             VALUE 'Y'.
006750      05  FILLER                       PIC X(02) VALUE SPACES.
006800      05  WS-SET-ENTRY OCCURS 999 TIMES
006900                       INDEXED BY SET-IDX.
007000          10  SET-VALUE                PIC 9(6).
007100          10  SET-OCCURS-CT            PIC 9(3)  COMP.
007200*
007300*    WS-FOLD-TABLE  -  HOLDING AREA FOR THE LEFT-HAND SIDE OF A
007400*    SYMMETRIC/ASYMMETRIC DIFFERENCE FOLD (BUSINESS RULE: FOLD
007500*    LEFT-TO-RIGHT OVER THE COLUMN SETS) SO WS-SET-TABLE CAN BE
007600*    REBUILT AS THE FOLD RESULT WITHOUT CLOBBERING ITS OWN INPUT.
007700*
007800  01  WS-FOLD-TABLE.
007900      05  WS-FOLD-COUNT                PIC 9(3)  COMP.
007950      05  FILLER                       PIC X(02) VALUE SPACES.
008000      05  WS-FOLD-ENTRY OCCURS 999 TIMES
008100                        PIC 9(6) COMP
008200                        INDEXED BY FOLD-IDX.
