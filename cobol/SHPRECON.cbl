000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SHPRECON.
000300 AUTHOR.            R. PATEL.
000400 INSTALLATION.      RECEIVING SYSTEMS - BATCH.
000500 DATE-WRITTEN.      06-14-89.
000600 DATE-COMPILED.
000700 SECURITY.          NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  SHPRECON  -  SHIPMENT RECONCILIATION BATCH
001100*
001200*  READS THE RECEIVING CLERK'S ITEM-NUMBER LISTS (ONE OR MORE
001300*  SCAN LISTS KEYED FROM THE PAPER INVOICE, ONE OR MORE SHIPMENT
001400*  LISTS PULLED FROM THE RECEIVING SYSTEM), NORMALIZES THE ITEM
001500*  NUMBERS, BUILDS A RECONCILIATION MATRIX OF EVERY UNIQUE ITEM
001600*  NUMBER AGAINST EVERY LIST, MARKS MISSING CELLS WITH A FILLER
001700*  CODE SHOWING WHY THE VALUE IS MISSING, RUNS THE SET-ANALYSIS
001800*  SECTIONS (DUPLICATES, OVERLAP, DIFFERENCES, SCAN VS SHIPMENT)
001900*  AND PRINTS THE COLUMNAR RECONCILIATION REPORT.
002000*
002100*  INPUT:   ITEMS-INPUT-FILE  - RAW TOKEN LINES, SEPARATOR-
002200*                                DELIMITED SECTIONS (ONE SECTION
002300*                                PER SCAN OR SHIPMENT LIST)
002400*           PARM-CARD-FILE    - ONE CONTROL CARD: NUMBER OF SCAN
002500*                                COLUMNS, OPTIONAL SEPARATOR
002600*                                OVERRIDE, OPTIONAL EXPECTED
002700*                                SECTION COUNT
002800*  OUTPUT:  RECON-REPORT-FILE - THE RECONCILIATION REPORT
002900*
003000*  CHANGE LOG.
003100*  06-14-89  RWP  RC-001   ORIGINAL.
003200*  03-02-91  RWP  RC-014   ADDED SCAN/SHIPMENT COLUMN LABELING.
003300*  09-19-92  RWP  RC-032   ADDED SET-ANALYSIS SECTIONS (ALL,
003400*                          UNIQUE, DUPLICATE, OVERLAP, SYM-DIFF,
003500*                          ASYM-DIFF, SCAN-OVERLAP, SCAN-DIFF).
003600*  11-09-98  MAW  RC-099   Y2K REVIEW.  PARM CARD AND WORK FILE
003700*                          CARRY NO 2-DIGIT YEARS, NO CHANGE.
003800*  04-05-01  LWB  RC-142   RAISED MAX INPUT SECTIONS TO 20.
003900*  05-21-03  DAO  RC-150   RAISED MASTER VALUE CEILING TO 999,
004000*                          MOVED COLUMN/VALUE SORT-DEDUPE WORK
004100*                          OUT TO CALLED SUBPROGRAM SHPSORT.
004200*  06-02-03  DAO  RC-151   COLUMN WIDTH NOW COMPUTED FROM THE
004300*                          ACTUAL LABEL LENGTH INSTEAD OF A
004400*                          FIXED 12 BYTES.
004401*  09-14-04  TLM  RC-158   WALKTHROUGH FIXES BEFORE FIRST LIVE
004410*                          RUN:  355-SET-SCAN-COUNT WAS NEVER
004419*                          PERFORMED SO EVERY CELL FELL THROUGH
004428*                          TO THE NO-SCAN-COLUMNS BRANCH - WIRED
004437*                          IT INTO 300 RIGHT AFTER THE COLUMN
004446*                          COUNT IS FINAL.  205-CHOOSE-STRATEGY
004455*                          COMMITTED TO A DETECTED SEPARATOR
004464*                          WITHOUT CHECKING ITS TRIAL SECTION
004473*                          COUNT AGAINST THE EXPECTED-SECTIONS
004482*                          PARM LIKE THE OTHER TWO STRATEGIES -
004491*                          ADDED 217-COUNT-SEPARATOR AND A REAL
004500*                          CHECK.  212-SCAN-ONE-LINE ONLY CAUGHT
004509*                          FOUR HARD-CODED SEPARATOR CHARACTERS -
004518*                          WIDENED TO ANY LINE WITH NO LETTER OR
004527*                          DIGIT IN IT.  ADDED THE MISSING SCAN/
004536*                          SHIPMENT COLUMN TOTALS TO THE CONTROL
004545*                          TOTALS, FIXED THE "VALUES:" LINE TO
004554*                          READ "ALL VALUES:" TO MATCH THE REST
004557*                          OF THE REPORT'S HEADINGS, AND PUT THE
004563*                          CAPTURING PATTERN VARIANT
004572*                          ON ITS OWN LINE UNDER EACH SECTION'S
004581*                          BARE PATTERN (610/620 HAD BEEN SITTING
004590*                          UNUSED SINCE RC-032).
004599******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005050     CLASS ALPHANUMERIC-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'
005060                                  '0' THRU '9'.
005100     C01 IS NEXT-PAGE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ITEMS-INPUT-FILE  ASSIGN TO UT-S-ITEMS.
005500     SELECT PARM-CARD-FILE    ASSIGN TO UT-S-PARMCRD.
005600     SELECT WRK-SORT-FILE     ASSIGN TO UT-S-SORTWRK.
005700     SELECT RECON-REPORT-FILE ASSIGN TO UT-S-REPORT.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  ITEMS-INPUT-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 20 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS ITEMS-INPUT-REC.
006800 01  ITEMS-INPUT-REC                  PIC X(20).
006900*
007000 FD  PARM-CARD-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS PARM-CARD-REC.
007600 01  PARM-CARD-REC.
007700     05  PARM-NUM-SCAN-COL            PIC 9(2).
007800     05  PARM-SEPARATOR-OVR           PIC X(1).
007900     05  PARM-EXPECTED-SECT           PIC 9(3).
008000     05  FILLER                       PIC X(74).
008100*
008200 FD  RECON-REPORT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RECON-REPORT-LINE.
008800 01  RECON-REPORT-LINE                PIC X(132).
008900*
009000 SD  WRK-SORT-FILE
009100     RECORD CONTAINS 80 CHARACTERS
009200     DATA RECORD IS WRK-SORT-WORK.
009300 01  WRK-SORT-WORK.
009400     05  WRK-SECTION-SRT              PIC 9(2).
009500     05  WRK-ITEM-SRT                 PIC 9(6).
009600     05  FILLER                       PIC X(72).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01  PROGRAM-INDICATOR-SWITCHES.
010100     05  WS-EOF-ITEMS-SW              PIC X(3)       VALUE 'NO '.
010200         88  EOF-ITEMS                               VALUE 'YES'.
010300     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)       VALUE 'NO '.
010400         88  EOF-SRT-OUTPUT                          VALUE 'YES'.
010500     05  WS-PARM-READ-SW              PIC X(3)       VALUE 'NO '.
010600         88  PARM-CARD-READ                          VALUE 'YES'.
010650     05  FILLER                       PIC X(05)      VALUE SPACES.
010700     05  WS-STRATEGY-SW               PIC X          VALUE SPACE.
010800         88  STRATEGY-SEPARATOR                      VALUE 'S'.
010900         88  STRATEGY-MONOTONIC                      VALUE 'M'.
011000         88  STRATEGY-DUPLICATE                      VALUE 'D'.
011100     05  WS-ABORT-SW                  PIC X(3)       VALUE 'NO '.
011200         88  RUN-ABORT                               VALUE 'YES'.
011300     05  WS-NORM-OK-SW                PIC X(3)       VALUE 'NO '.
011400         88  NORM-VALUE-OK                           VALUE 'YES'.
011500     05  WS-FOUND-SW                  PIC X(3)       VALUE 'NO '.
011600         88  VALUE-FOUND                             VALUE 'YES'.
011700*
011800 01  WS-REPORT-CONTROLS.
011900     05  WS-PAGE-COUNT                PIC S9(3) COMP  VALUE ZERO.
012000     05  WS-LINES-PER-PAGE            PIC S9(2) COMP  VALUE +55.
012100     05  WS-LINES-USED                PIC S9(2) COMP  VALUE +56.
012150     05  WS-LINE-SPACING              PIC S9(1) COMP  VALUE ZERO.
012175     05  FILLER                       PIC X(05)      VALUE SPACES.
012300*
012400     COPY SHPMSTR.
012500*
012600 01  WS-INPUT-LINE-TABLE.
012700     05  WS-INPUT-LINE-COUNT          PIC 9(3) COMP  VALUE ZERO.
012750     05  FILLER                       PIC X(02)      VALUE SPACES.
012800     05  WS-INPUT-ENTRY OCCURS 999 TIMES
012900                         INDEXED BY LINE-IDX.
013000         10  IL-RAW-TEXT              PIC X(20).
013100         10  IL-RAW-NUM REDEFINES IL-RAW-TEXT
013200                                   PIC 9(6).
013300         10  IL-SECTION-NO            PIC 9(2) COMP.
013400*
013500 01  WS-SEPARATOR-TABLE.
013600     05  WS-SEP-DISTINCT-CT           PIC 9(2) COMP  VALUE ZERO.
013700     05  WS-SEP-ENTRY OCCURS 20 TIMES
013800                       INDEXED BY SEP-IDX.
013900         10  SEP-STRING               PIC X(20).
014000         10  SEP-OCCURS-CT            PIC 9(3) COMP.
014100     05  WS-SEP-WINNER                PIC X(20)      VALUE SPACES.
014200     05  WS-SEP-WINNER-CT             PIC 9(3) COMP  VALUE ZERO.
014220     05  WS-CHAR-IDX                  PIC S9(2) COMP VALUE ZERO.
014230     05  WS-SEP-CAND-SW               PIC X(03)      VALUE SPACES.
014240         88  SEP-CANDIDATE                    VALUE 'YES'.
014250     05  FILLER                       PIC X(05)      VALUE SPACES.
014300*
014400 01  WS-ACCUMULATORS.
014500     05  WS-READ-CTR                  PIC 9(4) COMP  VALUE ZERO.
014600     05  WS-REL-CTR                   PIC 9(4) COMP  VALUE ZERO.
014700     05  WS-RETR-CTR                  PIC 9(4) COMP  VALUE ZERO.
014800     05  WS-BUILD-SECTION             PIC 9(2) COMP  VALUE ZERO.
014900     05  WS-PREV-VALUE                PIC 9(6)       VALUE ZERO.
015000     05  WS-MONO-SECT-CT              PIC 9(2) COMP  VALUE ZERO.
015100     05  WS-DUP-SECT-CT               PIC 9(2) COMP  VALUE ZERO.
015150     05  WS-SEP-SECT-CT               PIC 9(2) COMP  VALUE ZERO.
015200     05  WS-CHOSEN-SECT-CT            PIC 9(2) COMP  VALUE ZERO.
015300     05  WS-NORM-VALUE                PIC 9(6)       VALUE ZERO.
015350     05  FILLER                       PIC X(05)      VALUE SPACES.
015400*
015500 01  WS-SCRATCH-FIELDS.
015600     05  WS-SCRATCH-VALUE             PIC 9(6)       VALUE ZERO.
015700     05  WS-SCRATCH-VALUE-ALPHA REDEFINES WS-SCRATCH-VALUE
015800                                 PIC X(6).
015900     05  WS-EDIT-DIGITS               PIC X(6)       VALUE SPACES.
016000     05  WS-EDIT-PTR                  PIC S9(2) COMP VALUE ZERO.
016100     05  WS-EDIT-LEN                  PIC S9(2) COMP VALUE ZERO.
016150     05  WS-EDIT-END                  PIC S9(2) COMP VALUE ZERO.
016200     05  WS-DEBUG-SW                  PIC X          VALUE 'N'.
016300         88  WS-DEBUG-ON                             VALUE 'Y'.
016400     05  WS-SEARCH-VALUE              PIC 9(6)       VALUE ZERO.
016500     05  WS-CELL-EDIT                 PIC ZZZZZ9.
016600     05  WS-COL-HIT-CT                PIC 9(2) COMP  VALUE ZERO.
016700     05  WS-POOL-FILTER               PIC X          VALUE 'A'.
016800         88  POOL-ALL                                VALUE 'A'.
016900         88  POOL-SCAN                                VALUE 'S'.
017000         88  POOL-SHIP                                VALUE 'H'.
017100     05  WS-POOL-DEDUPE-SW            PIC X          VALUE 'Y'.
017200     05  WS-HIT-POOL-FILTER           PIC X          VALUE 'A'.
017300     05  WS-SKIP-ANALYSIS-SW          PIC X(3)       VALUE 'NO '.
017400         88  SKIP-ANALYSIS                           VALUE 'YES'.
017450     05  FILLER                       PIC X(05)      VALUE SPACES.
017500*
017600 01  WS-POOL-A-ARRAY.
017700     05  WS-POOL-A-COUNT              PIC S9(4) COMP VALUE ZERO.
017750     05  FILLER                       PIC X(02)      VALUE SPACES.
017800     05  WS-POOL-A-VALUE OCCURS 999 TIMES
017900                          PIC 9(6) COMP
018000                          INDEXED BY POOLA-IDX.
018100*
018200 01  WS-CAPTURE-TEXT                  PIC X(2000)    VALUE SPACES.
018300*
018400*    WS-TEMP-ARRAY IS A GENERIC SCRATCH LIST THAT SHPRECON HANDS
018500*    TO SHPSORT WHENEVER A COLUMN LOAD, THE MASTER LIST BUILD, OR
018600*    A SET-ANALYSIS RESULT NEEDS TO BE PUT IN NUMERIC ORDER.
018700*
018800 01  WS-TEMP-ARRAY.
018900     05  WS-TEMP-COUNT                PIC S9(4) COMP VALUE ZERO.
019000     05  WS-TEMP-COUNT-ALPHA REDEFINES WS-TEMP-COUNT
019100                              PIC XX.
019150     05  FILLER                       PIC X(02)      VALUE SPACES.
019200     05  WS-TEMP-VALUE OCCURS 999 TIMES
019300                        PIC 9(6) COMP
019400                        INDEXED BY TEMP-IDX.
019500 01  WS-TEMP-DEDUPE-SW                PIC X          VALUE 'Y'.
019600*
019700*    WS-MASTER-STAGE HOLDS THE RUNNING UNION OF EVERY COLUMN'S
019800*    VALUES UNTIL 350-BUILD-MASTER-LIST FOLDS IT DOWN TO THE
019900*    FINAL DEDUPED MASTER (MATRIX ROW) LIST.
020000*
020100 01  WS-MASTER-STAGE-ARRAY.
020200     05  WS-MASTER-STAGE-COUNT        PIC S9(4) COMP VALUE ZERO.
020250     05  FILLER                       PIC X(02)      VALUE SPACES.
020300     05  WS-MASTER-STAGE OCCURS 999 TIMES
020400                          PIC 9(6) COMP
020500                          INDEXED BY STAGE-IDX.
020600*
020700 01  WS-PRINT-LINE                    PIC X(132)     VALUE SPACES.
020800 01  WS-PRINT-PTR                     PIC S9(4) COMP VALUE ZERO.
020900 01  WS-COLUMN-WIDTH                  PIC 9(2) COMP  VALUE ZERO.
021000 01  WS-PAD-CT                        PIC S9(2) COMP VALUE ZERO.
021010*
021020*    WS-CENTER-FIELDS - SCRATCH FOR 970-CENTER-INTO-LINE, THE ONE
021030*    CENTERING ROUTINE SHARED BY THE MATRIX HEADER/DASH/DATA ROWS
021040*    AND THE SET-ANALYSIS VALUE TABLES.
021050 01  WS-CENTER-FIELDS.
021055     05  WS-CENTER-TEXT               PIC X(20)      VALUE SPACES.
021060     05  WS-CENTER-LEN                PIC S9(2) COMP VALUE ZERO.
021065     05  WS-CENTER-WIDTH              PIC S9(2) COMP VALUE ZERO.
021070     05  WS-LEFT-PAD                  PIC S9(2) COMP VALUE ZERO.
021075     05  FILLER                       PIC X(05)      VALUE SPACES.
021080 01  WS-DASH-SOURCE                   PIC X(20)     VALUE ALL '-'.
021100*
021200 01  WS-PATTERN-TEXT                  PIC X(2000)    VALUE SPACES.
021300 01  WS-PATTERN-LEN                   PIC S9(4) COMP VALUE ZERO.
021320 01  WS-CAPTURE-LEN                   PIC S9(4) COMP VALUE ZERO.
021340 01  WS-CAPTURE-PTR                   PIC S9(4) COMP VALUE ZERO.
021400*
021500 01  WS-SET-NAME                      PIC X(20)      VALUE SPACES.
021600 01  WS-SET-HAS-COUNT-FLAG            PIC X          VALUE 'N'.
021700     88  WS-SET-SHOW-COUNT                           VALUE 'Y'.
021800*
021900 01  HL-BANNER-LINE.
022000     05  FILLER            PIC X(20)  VALUE ALL '='.
022100     05  BANNER-NAME       PIC X(20)  VALUE SPACES.
022200     05  FILLER            PIC X(20)  VALUE ALL '='.
022300     05  FILLER            PIC X(72)  VALUE SPACES.
022400*
022500 01  HL-DOTTED-LINE.
022600     05  FILLER            PIC X(24)  VALUE ALL '.'.
022700     05  FILLER            PIC X(108) VALUE SPACES.
022800*
022900 01  DISPLAY-LINE.
023000     05  DISP-MESSAGE      PIC X(45).
023100     05  DISP-VALUE        PIC ZZZ9.
023150     05  FILLER            PIC X(05)  VALUE SPACES.
023200*
023300 PROCEDURE DIVISION.
023400*
023500 000-MAINLINE SECTION.
023600*
023700     OPEN INPUT  ITEMS-INPUT-FILE
023800                 PARM-CARD-FILE
023900          OUTPUT RECON-REPORT-FILE.
024000     PERFORM 100-READ-PARM-CARD THRU 100-READ-PARM-CARD-EXIT.
024100     SORT WRK-SORT-FILE
024200          ON ASCENDING KEY WRK-SECTION-SRT
024300          INPUT  PROCEDURE 200-SECTIONIZE-INPUT THRU 200-EXIT
024400          OUTPUT PROCEDURE 300-BUILD-MASTER-TABLE THRU 300-EXIT.
024500     IF NOT RUN-ABORT
024600        PERFORM 400-BUILD-MATRIX THRU 400-EXIT
024700        PERFORM 500-SET-ANALYSIS THRU 500-EXIT
024800        PERFORM 700-WRITE-REPORT THRU 700-EXIT
024900     ELSE
025000        DISPLAY 'SHPRECON - RUN ABORTED, SEE PRIOR MESSAGES'.
025100     PERFORM 990-DISPLAY-PROG-DIAG
025200         THRU 990-DISPLAY-PROG-DIAG-EXIT.
025300     CLOSE ITEMS-INPUT-FILE
025400           PARM-CARD-FILE
025500           RECON-REPORT-FILE.
025600     MOVE ZERO TO RETURN-CODE.
025700     GOBACK.
025800*
025900 100-READ-PARM-CARD.
026000     READ PARM-CARD-FILE INTO PARM-CARD-REC
026100         AT END DISPLAY '** ERROR **  NO PARM CARD PRESENT'
026200                MOVE 'YES' TO WS-ABORT-SW
026300                GO TO 100-READ-PARM-CARD-EXIT.
026400     MOVE 'YES' TO WS-PARM-READ-SW.
026500     IF PARM-SEPARATOR-OVR = SPACE
026600        MOVE '|' TO PARM-SEPARATOR-OVR.
026700 100-READ-PARM-CARD-EXIT.
026800     EXIT.
026900*
027000******************************************************************
027100*    200-SECTIONIZE-INPUT IS THE SORT INPUT PROCEDURE.  IT LOADS
027200*    THE WHOLE ITEMS FILE INTO WS-INPUT-LINE-TABLE, DECIDES HOW
027300*    THE FILE IS DIVIDED INTO SECTIONS (SEPARATOR LINES, OR ONE
027400*    OF THE TWO FALLBACK STRATEGIES WHEN NO SEPARATOR IS FOUND),
027500*    THEN RELEASES EACH VALID NORMALIZED ITEM NUMBER WITH ITS
027600*    SECTION NUMBER TO THE SORT.
027700******************************************************************
027800 200-SECTIONIZE-INPUT SECTION.
027900*
028000     MOVE 'NO ' TO WS-EOF-ITEMS-SW.
028100     PERFORM 800-READ-ITEMS-FILE THRU 800-READ-ITEMS-FILE-EXIT
028200         UNTIL EOF-ITEMS.
028300     IF WS-INPUT-LINE-COUNT = ZERO
028400        DISPLAY '** ERROR **  ITEMS INPUT FILE EMPTY'
028500        MOVE 'YES' TO WS-ABORT-SW
028600        GO TO 200-EXIT.
028700     PERFORM 210-DETECT-SEPARATOR THRU 210-DETECT-SEPARATOR-EXIT.
028800     PERFORM 205-CHOOSE-STRATEGY THRU 205-CHOOSE-STRATEGY-EXIT.
028900     IF RUN-ABORT
029000        GO TO 200-EXIT.
029100     IF STRATEGY-SEPARATOR
029200        PERFORM 220-SPLIT-BY-SEPARATOR
029300            THRU 220-SPLIT-BY-SEPARATOR-EXIT
029400     ELSE
029500        IF STRATEGY-MONOTONIC
029600           PERFORM 230-SPLIT-MONOTONIC
029700               THRU 230-SPLIT-MONOTONIC-EXIT
029800        ELSE
029900           PERFORM 240-SPLIT-DUPLICATES
030000               THRU 240-SPLIT-DUPLICATES-EXIT.
030100*
030200 200-EXIT.
030300     EXIT.
030400*
030500******************************************************************
030600*    210-DETECT-SEPARATOR - A LINE IS A CANDIDATE SEPARATOR WHEN
030700*    IT IS BLANK OR HOLDS ONLY NON-ALPHANUMERIC CHARACTERS (THE
030800*    TEST HERE IS SIMPLER: FIRST CHARACTER ONE OF - = ~ | OR THE
030900*    WHOLE LINE BLANK, PER THE SHOP'S SEPARATOR CONVENTION).  THE
031000*    MOST FREQUENT DISTINCT CANDIDATE STRING WINS.
031100******************************************************************
031200 210-DETECT-SEPARATOR.
031300     MOVE 1 TO LINE-IDX.
031400     PERFORM 212-SCAN-ONE-LINE THRU 212-SCAN-ONE-LINE-EXIT
031500         UNTIL LINE-IDX > WS-INPUT-LINE-COUNT.
031600     MOVE ZERO TO WS-SEP-WINNER-CT.
031700     MOVE 1 TO SEP-IDX.
031800     PERFORM 214-PICK-WINNER THRU 214-PICK-WINNER-EXIT
031900         UNTIL SEP-IDX > WS-SEP-DISTINCT-CT.
032000     IF WS-SEP-WINNER-CT > ZERO
032100        MOVE 'YES' TO WS-STRATEGY-SW
032200     ELSE
032300        MOVE SPACE TO WS-STRATEGY-SW.
032400 210-DETECT-SEPARATOR-EXIT.
032500     EXIT.
032600*
032700 212-SCAN-ONE-LINE.
032710*    A SEPARATOR CANDIDATE IS ANY LINE THAT IS BLANK OR HOLDS NO
032720*    LETTER OR DIGIT ANYWHERE IN IT (DASH, EQUALS, TILDE, PIPE,
032730*    ASTERISK, ETC. RUNS ALL QUALIFY) - NOT JUST THE HANDFUL OF
032740*    CHARACTERS THIS SHOP'S FILES USED TO STICK TO.
032750     MOVE 'YES' TO WS-SEP-CAND-SW.
032760     SET WS-CHAR-IDX TO 1.
032770     PERFORM 212B-CHECK-ONE-CHAR THRU 212B-CHECK-ONE-CHAR-EXIT
032780         UNTIL WS-CHAR-IDX > 20
032790         OR NOT SEP-CANDIDATE.
033300     IF SEP-CANDIDATE
033310        PERFORM 213-TALLY-SEPARATOR THRU 213-TALLY-SEPARATOR-EXIT.
033400     SET LINE-IDX UP BY 1.
033500 212-SCAN-ONE-LINE-EXIT.
033600     EXIT.
033650*
033660 212B-CHECK-ONE-CHAR.
033670     IF IL-RAW-TEXT (LINE-IDX) (WS-CHAR-IDX:1)
033672        IS ALPHANUMERIC-CHARS
033680        MOVE 'NO ' TO WS-SEP-CAND-SW.
033690     SET WS-CHAR-IDX UP BY 1.
033700 212B-CHECK-ONE-CHAR-EXIT.
033710     EXIT.
033720*
033800 213-TALLY-SEPARATOR.
033900     MOVE 'NO ' TO WS-FOUND-SW.
034000     MOVE 1 TO SEP-IDX.
034100     PERFORM 213A-COMPARE-ONE THRU 213A-COMPARE-ONE-EXIT
034200         UNTIL SEP-IDX > WS-SEP-DISTINCT-CT
034300         OR VALUE-FOUND.
034400     IF NOT VALUE-FOUND
034500        AND WS-SEP-DISTINCT-CT < 20
034600        ADD 1 TO WS-SEP-DISTINCT-CT
034700        SET SEP-IDX TO WS-SEP-DISTINCT-CT
034800        MOVE IL-RAW-TEXT (LINE-IDX) TO SEP-STRING (SEP-IDX)
034900        MOVE 1 TO SEP-OCCURS-CT (SEP-IDX).
035000 213-TALLY-SEPARATOR-EXIT.
035100     EXIT.
035200*
035300 213A-COMPARE-ONE.
035400     IF SEP-STRING (SEP-IDX) = IL-RAW-TEXT (LINE-IDX)
035500        ADD 1 TO SEP-OCCURS-CT (SEP-IDX)
035600        MOVE 'YES' TO WS-FOUND-SW
035700     ELSE
035800        SET SEP-IDX UP BY 1.
035900 213A-COMPARE-ONE-EXIT.
036000     EXIT.
036100*
036200 214-PICK-WINNER.
036300     IF SEP-OCCURS-CT (SEP-IDX) > WS-SEP-WINNER-CT
036400        MOVE SEP-OCCURS-CT (SEP-IDX) TO WS-SEP-WINNER-CT
036500        MOVE SEP-STRING (SEP-IDX) TO WS-SEP-WINNER.
036600     SET SEP-IDX UP BY 1.
036700 214-PICK-WINNER-EXIT.
036800     EXIT.
036900*
037000******************************************************************
037100*    205-CHOOSE-STRATEGY - PREFERENCE ORDER IS SEPARATOR, THEN
037200*    MONOTONIC, THEN DUPLICATES.  WHEN THE PARM CARD GIVES AN
037300*    EXPECTED SECTION COUNT, THE STRATEGY WHOSE TRIAL COUNT
037400*    MATCHES WINS; IF NONE MATCH THE RUN ABORTS.
037500******************************************************************
037600 205-CHOOSE-STRATEGY.
037650     IF WS-STRATEGY-SW = 'YES'
037660        PERFORM 217-COUNT-SEPARATOR THRU 217-COUNT-SEPARATOR-EXIT.
037700     PERFORM 215-COUNT-MONOTONIC THRU 215-COUNT-MONOTONIC-EXIT.
038000     PERFORM 216-COUNT-DUPLICATES THRU 216-COUNT-DUPLICATES-EXIT.
038100     IF PARM-EXPECTED-SECT > ZERO
038150        GO TO 205A-CHECK-EXPECTED.
038160     IF WS-STRATEGY-SW = 'YES'
038170        MOVE 'S' TO WS-STRATEGY-SW
038180     ELSE
038200        IF WS-MONO-SECT-CT > ZERO
038300           MOVE 'M' TO WS-STRATEGY-SW
038400        ELSE
038500           IF WS-DUP-SECT-CT > ZERO
038600              MOVE 'D' TO WS-STRATEGY-SW
038700           ELSE
038800              DISPLAY '** ERROR **  NO SEGMENTATION STRATEGY '
038900              DISPLAY '             PRODUCED ANY SECTIONS'
039000              MOVE 'YES' TO WS-ABORT-SW.
039050     GO TO 205-CHOOSE-STRATEGY-EXIT.
039100 205A-CHECK-EXPECTED.
039150     IF WS-STRATEGY-SW = 'YES'
039160        AND WS-SEP-SECT-CT = PARM-EXPECTED-SECT
039170        MOVE 'S' TO WS-STRATEGY-SW
039180     ELSE
039200        IF WS-MONO-SECT-CT = PARM-EXPECTED-SECT
039300           MOVE 'M' TO WS-STRATEGY-SW
039400        ELSE
039500           IF WS-DUP-SECT-CT = PARM-EXPECTED-SECT
039600              MOVE 'D' TO WS-STRATEGY-SW
039700           ELSE
039800              DISPLAY '** ERROR **  NO STRATEGY MATCHES EXPECTED '
039900              DISPLAY '             SECTION COUNT - RUN ABORTED'
040000              MOVE 'YES' TO WS-ABORT-SW.
040200 205-CHOOSE-STRATEGY-EXIT.
040300     EXIT.
040400*
040500 215-COUNT-MONOTONIC.
040600     MOVE ZERO TO WS-MONO-SECT-CT.
040700     MOVE ZERO TO WS-PREV-VALUE.
040800     MOVE 1 TO LINE-IDX.
040900     PERFORM 215A-TRIAL-ONE THRU 215A-TRIAL-ONE-EXIT
041000         UNTIL LINE-IDX > WS-INPUT-LINE-COUNT.
041100 215-COUNT-MONOTONIC-EXIT.
041200     EXIT.
041300*
041400 215A-TRIAL-ONE.
041500     PERFORM 250-NORMALIZE-TOKEN THRU 250-NORMALIZE-TOKEN-EXIT.
041600     IF NORM-VALUE-OK
041700        IF WS-MONO-SECT-CT = ZERO
041800           ADD 1 TO WS-MONO-SECT-CT
041900        ELSE
042000           IF WS-NORM-VALUE < WS-PREV-VALUE
042100              ADD 1 TO WS-MONO-SECT-CT
042200        MOVE WS-NORM-VALUE TO WS-PREV-VALUE
042300     ELSE
042400        IF WS-MONO-SECT-CT > ZERO
042500           ADD 1 TO WS-MONO-SECT-CT.
042600     SET LINE-IDX UP BY 1.
042700 215A-TRIAL-ONE-EXIT.
042800     EXIT.
042900*
043000 216-COUNT-DUPLICATES.
043100*    A VALUE ALREADY SEEN IN THE CURRENT TRIAL SECTION STARTS A
043200*    NEW ONE.  THE CURRENT SECTION'S SEEN VALUES ARE HELD IN
043300*    WS-TEMP-ARRAY FOR THE DURATION OF THIS TRIAL ONLY.
043400     MOVE ZERO TO WS-DUP-SECT-CT.
043500     MOVE ZERO TO WS-TEMP-COUNT.
043600     MOVE 1 TO LINE-IDX.
043700     PERFORM 216A-TRIAL-ONE THRU 216A-TRIAL-ONE-EXIT
043800         UNTIL LINE-IDX > WS-INPUT-LINE-COUNT.
043900 216-COUNT-DUPLICATES-EXIT.
044000     EXIT.
044100*
044200 216A-TRIAL-ONE.
044300     PERFORM 250-NORMALIZE-TOKEN THRU 250-NORMALIZE-TOKEN-EXIT.
044400     IF NORM-VALUE-OK
044500        MOVE 'NO ' TO WS-FOUND-SW
044600        SET TEMP-IDX TO 1
044700        PERFORM 216B-CHECK-SEEN THRU 216B-CHECK-SEEN-EXIT
044800            UNTIL TEMP-IDX > WS-TEMP-COUNT
044900            OR VALUE-FOUND
045000        IF VALUE-FOUND
045100           ADD 1 TO WS-DUP-SECT-CT
045200           MOVE ZERO TO WS-TEMP-COUNT
045300        IF WS-DUP-SECT-CT = ZERO
045400           ADD 1 TO WS-DUP-SECT-CT
045500        ADD 1 TO WS-TEMP-COUNT
045600        SET TEMP-IDX TO WS-TEMP-COUNT
045700        MOVE WS-NORM-VALUE TO WS-TEMP-VALUE (TEMP-IDX).
045800     SET LINE-IDX UP BY 1.
045900 216A-TRIAL-ONE-EXIT.
046000     EXIT.
046100*
046200 216B-CHECK-SEEN.
046300     IF WS-TEMP-VALUE (TEMP-IDX) = WS-NORM-VALUE
046400        MOVE 'YES' TO WS-FOUND-SW
046500     ELSE
046600        SET TEMP-IDX UP BY 1.
046700 216B-CHECK-SEEN-EXIT.
046800     EXIT.
046850*
046860 217-COUNT-SEPARATOR.
046870*    TRIAL SEPARATOR SPLIT.  220-SPLIT-BY-SEPARATOR OPENS ON
046880*    SECTION 1 AND BUMPS ONE MORE SECTION EACH TIME THE WINNING
046890*    SEPARATOR STRING TURNS UP, SO THE SECTION COUNT IT WILL
046891*    ACTUALLY PRODUCE IS ALWAYS THE HIT COUNT PLUS ONE.
046892     COMPUTE WS-SEP-SECT-CT = WS-SEP-WINNER-CT + 1.
046893     IF WS-SEP-SECT-CT > 20
046894        MOVE 20 TO WS-SEP-SECT-CT.
046895 217-COUNT-SEPARATOR-EXIT.
046896     EXIT.
046900*
047000******************************************************************
047100*    220/230/240 ARE THE REAL RELEASE PASSES - ONE OF THE THREE
047200*    RUNS, DEPENDING ON THE STRATEGY 205 CHOSE.  EACH WALKS THE
047300*    IN-MEMORY LINE TABLE ONCE, ASSIGNS SECTION NUMBERS, AND
047400*    RELEASES EVERY VALID NORMALIZED VALUE TO THE SORT.
047500******************************************************************
047600 220-SPLIT-BY-SEPARATOR.
047700     MOVE 1 TO WS-BUILD-SECTION.
047800     MOVE 1 TO LINE-IDX.
047900     PERFORM 220A-SPLIT-ONE THRU 220A-SPLIT-ONE-EXIT
048000         UNTIL LINE-IDX > WS-INPUT-LINE-COUNT.
048100 220-SPLIT-BY-SEPARATOR-EXIT.
048200     EXIT.
048300*
048400 220A-SPLIT-ONE.
048500     IF IL-RAW-TEXT (LINE-IDX) = WS-SEP-WINNER
048600        IF WS-BUILD-SECTION < 20
048700           ADD 1 TO WS-BUILD-SECTION
048800     ELSE
048900        PERFORM 250-NORMALIZE-TOKEN THRU 250-NORMALIZE-TOKEN-EXIT
049000        IF NORM-VALUE-OK
049100           PERFORM 850-FORMAT-RELEASE
049200               THRU 850-FORMAT-RELEASE-EXIT.
049300     SET LINE-IDX UP BY 1.
049400 220A-SPLIT-ONE-EXIT.
049500     EXIT.
049600*
049700 230-SPLIT-MONOTONIC.
049800     MOVE 1 TO WS-BUILD-SECTION.
049900     MOVE ZERO TO WS-PREV-VALUE.
050000     MOVE 1 TO LINE-IDX.
050100     PERFORM 230A-SPLIT-ONE THRU 230A-SPLIT-ONE-EXIT
050200         UNTIL LINE-IDX > WS-INPUT-LINE-COUNT.
050300 230-SPLIT-MONOTONIC-EXIT.
050400     EXIT.
050500*
050600 230A-SPLIT-ONE.
050700     PERFORM 250-NORMALIZE-TOKEN THRU 250-NORMALIZE-TOKEN-EXIT.
050800     IF NORM-VALUE-OK
050900        IF WS-NORM-VALUE < WS-PREV-VALUE
051000           IF WS-BUILD-SECTION < 20
051100              ADD 1 TO WS-BUILD-SECTION
051200        PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT
051300        MOVE WS-NORM-VALUE TO WS-PREV-VALUE
051400     ELSE
051500        IF WS-BUILD-SECTION < 20
051600           ADD 1 TO WS-BUILD-SECTION.
051700     SET LINE-IDX UP BY 1.
051800 230A-SPLIT-ONE-EXIT.
051900     EXIT.
052000*
052100 240-SPLIT-DUPLICATES.
052200     MOVE 1 TO WS-BUILD-SECTION.
052300     MOVE ZERO TO WS-TEMP-COUNT.
052400     MOVE 1 TO LINE-IDX.
052500     PERFORM 240A-SPLIT-ONE THRU 240A-SPLIT-ONE-EXIT
052600         UNTIL LINE-IDX > WS-INPUT-LINE-COUNT.
052700 240-SPLIT-DUPLICATES-EXIT.
052800     EXIT.
052900*
053000 240A-SPLIT-ONE.
053100     PERFORM 250-NORMALIZE-TOKEN THRU 250-NORMALIZE-TOKEN-EXIT.
053200     IF NORM-VALUE-OK
053300        MOVE 'NO ' TO WS-FOUND-SW
053400        SET TEMP-IDX TO 1
053500        PERFORM 240B-CHECK-SEEN THRU 240B-CHECK-SEEN-EXIT
053600            UNTIL TEMP-IDX > WS-TEMP-COUNT
053700            OR VALUE-FOUND
053800        IF VALUE-FOUND
053900           IF WS-BUILD-SECTION < 20
054000              ADD 1 TO WS-BUILD-SECTION
054100           MOVE ZERO TO WS-TEMP-COUNT
054200        ADD 1 TO WS-TEMP-COUNT
054300        SET TEMP-IDX TO WS-TEMP-COUNT
054400        MOVE WS-NORM-VALUE TO WS-TEMP-VALUE (TEMP-IDX)
054500        PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT.
054600     SET LINE-IDX UP BY 1.
054700 240A-SPLIT-ONE-EXIT.
054800     EXIT.
054900*
055000 240B-CHECK-SEEN.
055100     IF WS-TEMP-VALUE (TEMP-IDX) = WS-NORM-VALUE
055200        MOVE 'YES' TO WS-FOUND-SW
055300     ELSE
055400        SET TEMP-IDX UP BY 1.
055500 240B-CHECK-SEEN-EXIT.
055600     EXIT.
055700*
055800******************************************************************
055900*    250-NORMALIZE-TOKEN - STRIP LEADING ZEROS FROM A DIGIT-ONLY
056000*    LINE.  ANY LINE THAT IS NOT ALL DIGITS (LETTERS, DOLLAR
056100*    SIGNS, DECIMAL POINTS, THE SEPARATOR ITSELF) IS DISCARDED.
056200******************************************************************
056300 250-NORMALIZE-TOKEN.
056400     MOVE 'NO ' TO WS-NORM-OK-SW.
056500     MOVE ZERO TO WS-NORM-VALUE.
056600     IF IL-RAW-TEXT (LINE-IDX) (1:6) IS NUMERIC
056700        AND IL-RAW-TEXT (LINE-IDX) (7:14) = SPACES
056800        MOVE IL-RAW-TEXT (LINE-IDX) (1:6) TO WS-NORM-VALUE
056900        MOVE 'YES' TO WS-NORM-OK-SW.
057000 250-NORMALIZE-TOKEN-EXIT.
057100     EXIT.
057200*
057300 800-READ-ITEMS-FILE.
057400     READ ITEMS-INPUT-FILE INTO ITEMS-INPUT-REC
057500         AT END MOVE 'YES' TO WS-EOF-ITEMS-SW
057600                GO TO 800-READ-ITEMS-FILE-EXIT.
057700     ADD 1 TO WS-READ-CTR.
057800     IF WS-INPUT-LINE-COUNT < 999
057900        ADD 1 TO WS-INPUT-LINE-COUNT
058000        SET LINE-IDX TO WS-INPUT-LINE-COUNT
058100        MOVE ITEMS-INPUT-REC TO IL-RAW-TEXT (LINE-IDX)
058200        MOVE ZERO TO IL-SECTION-NO (LINE-IDX).
058300 800-READ-ITEMS-FILE-EXIT.
058400     EXIT.
058500*
058600 850-FORMAT-RELEASE.
058700     MOVE WS-BUILD-SECTION TO WRK-SECTION-SRT.
058800     MOVE WS-NORM-VALUE TO WRK-ITEM-SRT.
058900     RELEASE WRK-SORT-WORK.
059000     ADD 1 TO WS-REL-CTR.
059100 850-FORMAT-RELEASE-EXIT.
059200     EXIT.
059300*
059400******************************************************************
059500*    300-BUILD-MASTER-TABLE IS THE SORT OUTPUT PROCEDURE.  THE
059600*    SORT HAS GROUPED THE RELEASED RECORDS BY SECTION, SO EACH
059700*    SECTION'S RAW VALUES ARRIVE TOGETHER.  FOR EACH SECTION THIS
059800*    LOADS THE RAW VALUES INTO WS-TEMP-ARRAY, CALLS SHPSORT TO
059900*    SORT AND DEDUPE THEM INTO THE COLUMN'S OWN COL-VALUE TABLE,
060000*    AND ALSO FOLDS THEM INTO THE RUNNING MASTER ACCUMULATOR.
060100*    WHEN ALL SECTIONS ARE IN, A FINAL CALL TO SHPSORT BUILDS THE
060200*    MASTER (UNION) TABLE.
060300******************************************************************
060400 300-BUILD-MASTER-TABLE SECTION.
060500*
060600     MOVE ZERO TO WS-COLUMN-COUNT.
060700     MOVE ZERO TO WS-MASTER-COUNT.
060800     MOVE ZERO TO WS-TEMP-COUNT.
060900     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
061000     MOVE ZERO TO WS-BUILD-SECTION.
061100     PERFORM 310-RETURN-SORTED-REC
061200         THRU 310-RETURN-SORTED-REC-EXIT.
061300     IF EOF-SRT-OUTPUT
061400        DISPLAY '** ERROR **  SORTED WORK FILE EMPTY'
061500        MOVE 'YES' TO WS-ABORT-SW
061600        GO TO 300-EXIT.
061700     MOVE WRK-SECTION-SRT TO WS-BUILD-SECTION.
061800     PERFORM 320-LOAD-COLUMN-TABLE THRU 320-LOAD-COLUMN-TABLE-EXIT
061900         UNTIL EOF-SRT-OUTPUT.
062000     PERFORM 330-FINALIZE-COLUMN THRU 330-FINALIZE-COLUMN-EXIT.
062100     PERFORM 350-BUILD-MASTER-LIST
062200         THRU 350-BUILD-MASTER-LIST-EXIT.
062250     PERFORM 355-SET-SCAN-COUNT THRU 355-SET-SCAN-COUNT-EXIT.
062300*
062400 300-EXIT.
062500     EXIT.
062600*
062700 310-RETURN-SORTED-REC.
062800     RETURN WRK-SORT-FILE
062900         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
063000                GO TO 310-RETURN-SORTED-REC-EXIT.
063100     ADD 1 TO WS-RETR-CTR.
063200 310-RETURN-SORTED-REC-EXIT.
063300     EXIT.
063400*
063500 320-LOAD-COLUMN-TABLE.
063600     IF WRK-SECTION-SRT NOT = WS-BUILD-SECTION
063700        PERFORM 330-FINALIZE-COLUMN THRU 330-FINALIZE-COLUMN-EXIT
063800        MOVE WRK-SECTION-SRT TO WS-BUILD-SECTION.
063900     IF WS-TEMP-COUNT < 999
064000        ADD 1 TO WS-TEMP-COUNT
064100        SET TEMP-IDX TO WS-TEMP-COUNT
064200        MOVE WRK-ITEM-SRT TO WS-TEMP-VALUE (TEMP-IDX).
064300     PERFORM 310-RETURN-SORTED-REC
064400         THRU 310-RETURN-SORTED-REC-EXIT.
064500 320-LOAD-COLUMN-TABLE-EXIT.
064600     EXIT.
064700*
064800******************************************************************
064900*    330-FINALIZE-COLUMN CLOSES OUT ONE COLUMN: SORT/DEDUPE ITS
065000*    RAW VALUES THROUGH SHPSORT, COPY THE RESULT INTO THIS
065100*    COLUMN'S COL-VALUE TABLE, LABEL THE COLUMN (SCAN/SHIPMENT),
065200*    AND APPEND THE DEDUPED VALUES ONTO THE MASTER ACCUMULATOR
065300*    (WS-TEMP-ARRAY IS RE-USED AS THAT ACCUMULATOR BELOW - ITS
065400*    CONTENTS ARE COPIED OUT TO WS-MASTER-STAGE-ARRAY FIRST).
065500******************************************************************
065600 330-FINALIZE-COLUMN.
065700     IF WS-TEMP-COUNT = ZERO
065800        GO TO 330-FINALIZE-COLUMN-EXIT.
065900     CALL 'SHPSORT' USING WS-TEMP-COUNT, WS-TEMP-DEDUPE-SW,
066000                           WS-TEMP-VALUE.
066100     IF WS-COLUMN-COUNT < 20
066200        ADD 1 TO WS-COLUMN-COUNT
066300        SET COL-IDX TO WS-COLUMN-COUNT
066400        MOVE WS-COLUMN-COUNT TO COL-NUMBER (COL-IDX)
066500        PERFORM 340-CLASSIFY-COLUMN THRU 340-CLASSIFY-COLUMN-EXIT
066600        MOVE WS-TEMP-COUNT TO COL-VALUE-COUNT (COL-IDX)
066700        MOVE 1 TO VAL-IDX
066800        PERFORM 335-COPY-ONE-VALUE THRU 335-COPY-ONE-VALUE-EXIT
066900            UNTIL VAL-IDX > WS-TEMP-COUNT.
067000 330-FINALIZE-COLUMN-EXIT.
067100     EXIT.
067200*
067300 335-COPY-ONE-VALUE.
067400     SET TEMP-IDX TO VAL-IDX.
067500     MOVE WS-TEMP-VALUE (TEMP-IDX) TO COL-VALUE (COL-IDX VAL-IDX).
067600     IF WS-MASTER-STAGE-COUNT < 999
067700        ADD 1 TO WS-MASTER-STAGE-COUNT
067800        SET STAGE-IDX TO WS-MASTER-STAGE-COUNT
067900        MOVE WS-TEMP-VALUE (TEMP-IDX)
068000             TO WS-MASTER-STAGE (STAGE-IDX).
068100     SET VAL-IDX UP BY 1.
068200 335-COPY-ONE-VALUE-EXIT.
068300     EXIT.
068400*
068500******************************************************************
068600*    340-CLASSIFY-COLUMN - THE FIRST PARM-NUM-SCAN-COL COLUMNS ARE
068700*    SCAN COLUMNS, LABELED "SCAN n"; THE REST ARE SHIPMENT
068800*    COLUMNS, LABELED "SHIPMENT n" WHERE n CONTINUES THE OVERALL
068900*    NUMBERING.
069000******************************************************************
069100 340-CLASSIFY-COLUMN.
069200     MOVE SPACES TO COL-LABEL (COL-IDX).
069300     IF WS-COLUMN-COUNT <= PARM-NUM-SCAN-COL
069400        MOVE 'S' TO COL-TYPE (COL-IDX)
069500        STRING 'SCAN ' DELIMITED BY SIZE
069600               WS-COLUMN-COUNT DELIMITED BY SIZE
069700               INTO COL-LABEL (COL-IDX)
069800     ELSE
069900        MOVE 'H' TO COL-TYPE (COL-IDX)
070000        STRING 'SHIPMENT ' DELIMITED BY SIZE
070100               WS-COLUMN-COUNT DELIMITED BY SIZE
070200               INTO COL-LABEL (COL-IDX).
070300     MOVE ZERO TO COL-LABEL-LEN (COL-IDX).
070400     MOVE 1 TO WS-EDIT-PTR.
070500     PERFORM 340A-MEASURE-LABEL THRU 340A-MEASURE-LABEL-EXIT
070600         UNTIL WS-EDIT-PTR > 12
070700         OR COL-LABEL (COL-IDX) (WS-EDIT-PTR:1) = SPACE.
070800 340-CLASSIFY-COLUMN-EXIT.
070900     EXIT.
071000*
071100 340A-MEASURE-LABEL.
071200     ADD 1 TO COL-LABEL-LEN (COL-IDX).
071300     ADD 1 TO WS-EDIT-PTR.
071400 340A-MEASURE-LABEL-EXIT.
071500     EXIT.
071600*
071700******************************************************************
071800*    350-BUILD-MASTER-LIST - ONE FINAL SORT/DEDUPE OF THE STAGED
071900*    UNION OF EVERY COLUMN'S VALUES BUILDS THE MASTER (MATRIX
072000*    ROW) LIST.
072100******************************************************************
072200 350-BUILD-MASTER-LIST.
072300     CALL 'SHPSORT' USING WS-MASTER-STAGE-COUNT,
072400                           WS-TEMP-DEDUPE-SW,
072500                           WS-MASTER-STAGE.
072600     MOVE WS-MASTER-STAGE-COUNT TO WS-MASTER-COUNT.
072700     MOVE 1 TO STAGE-IDX.
072800     PERFORM 350A-COPY-MASTER-ONE THRU 350A-COPY-MASTER-ONE-EXIT
072900         UNTIL STAGE-IDX > WS-MASTER-COUNT.
073000 350-BUILD-MASTER-LIST-EXIT.
073100     EXIT.
073200*
073300 350A-COPY-MASTER-ONE.
073400     SET MSTR-IDX TO STAGE-IDX.
073500     MOVE WS-MASTER-STAGE (STAGE-IDX) TO MSTR-VALUE (MSTR-IDX).
073600     MOVE 'N' TO MSTR-IN-SCAN-SW (MSTR-IDX).
073700     MOVE 'N' TO MSTR-IN-SHIP-SW (MSTR-IDX).
073800     SET STAGE-IDX UP BY 1.
073900 350A-COPY-MASTER-ONE-EXIT.
074000     EXIT.
074100*
074200 355-SET-SCAN-COUNT.
074300*    CLAMPS THE PARM CARD'S REQUESTED SCAN-COLUMN COUNT TO THE
074400*    NUMBER OF COLUMNS ACTUALLY BUILT, SO 430-FILL-CELL CAN TELL
074500*    A ALL-SCAN OR ALL-SHIPMENT BATCH FROM A MIXED ONE.
074600     IF PARM-NUM-SCAN-COL > WS-COLUMN-COUNT
074700        MOVE WS-COLUMN-COUNT TO WS-NUM-SCAN-COLUMNS
074800     ELSE
074900        MOVE PARM-NUM-SCAN-COL TO WS-NUM-SCAN-COLUMNS.
075000 355-SET-SCAN-COUNT-EXIT.
075100     EXIT.
075200*
075300******************************************************************
075400*    400-BUILD-MATRIX - FOR EVERY MASTER ROW, WORK OUT WHICH OF
075500*    THE SCAN/SHIPMENT COLUMN GROUPS THE VALUE APPEARS IN, THEN
075600*    FILL EACH OF ITS 20 CELLS ACCORDING TO THE FOUR NUMBERED
075700*    FILL RULES.
075800******************************************************************
075900 400-BUILD-MATRIX SECTION.
076000     SET MSTR-IDX TO 1.
076100     PERFORM 410-COMPUTE-MEMBERSHIP
076200         THRU 410-COMPUTE-MEMBERSHIP-EXIT
076300         UNTIL MSTR-IDX > WS-MASTER-COUNT.
076400     SET MSTR-IDX TO 1.
076500     PERFORM 420-FILL-ROW THRU 420-FILL-ROW-EXIT
076600         UNTIL MSTR-IDX > WS-MASTER-COUNT.
076700 400-EXIT.
076800     EXIT.
076900*
077000 410-COMPUTE-MEMBERSHIP.
077100     SET COL-IDX TO 1.
077200     PERFORM 410A-CHECK-ONE-COLUMN THRU 410A-CHECK-ONE-COLUMN-EXIT
077300         UNTIL COL-IDX > WS-COLUMN-COUNT.
077400     SET MSTR-IDX UP BY 1.
077500 410-COMPUTE-MEMBERSHIP-EXIT.
077600     EXIT.
077700*
077800 410A-CHECK-ONE-COLUMN.
077900     MOVE MSTR-VALUE (MSTR-IDX) TO WS-SEARCH-VALUE.
078000     PERFORM 590-IS-VALUE-IN-COLUMN
078100         THRU 590-IS-VALUE-IN-COLUMN-EXIT.
078200     IF VALUE-FOUND
078300        IF COL-IS-SCAN (COL-IDX)
078400           MOVE 'Y' TO MSTR-IN-SCAN-SW (MSTR-IDX)
078500        ELSE
078600           MOVE 'Y' TO MSTR-IN-SHIP-SW (MSTR-IDX).
078700     SET COL-IDX UP BY 1.
078800 410A-CHECK-ONE-COLUMN-EXIT.
078900     EXIT.
079000*
079100 420-FILL-ROW.
079200     SET COL-IDX TO 1.
079300     PERFORM 420A-FILL-ONE-CELL THRU 420A-FILL-ONE-CELL-EXIT
079400         UNTIL COL-IDX > WS-COLUMN-COUNT.
079500     SET MSTR-IDX UP BY 1.
079600 420-FILL-ROW-EXIT.
079700     EXIT.
079800*
079900 420A-FILL-ONE-CELL.
080000     MOVE MSTR-VALUE (MSTR-IDX) TO WS-SEARCH-VALUE.
080100     PERFORM 590-IS-VALUE-IN-COLUMN
080200         THRU 590-IS-VALUE-IN-COLUMN-EXIT.
080300     IF VALUE-FOUND
080400        MOVE MSTR-VALUE (MSTR-IDX) TO WS-CELL-EDIT
080500        MOVE WS-CELL-EDIT TO MSTR-CELL (MSTR-IDX COL-IDX)
080600     ELSE
080700        PERFORM 430-FILL-CELL THRU 430-FILL-CELL-EXIT.
080800     SET COL-IDX UP BY 1.
080900 420A-FILL-ONE-CELL-EXIT.
081000     EXIT.
081100*
081200 430-FILL-CELL.
081300*    MATRIX FILL RULES (SEE SEGMENTATION AND FILL-RULE STANDARDS,
081400*    RECEIVING SYSTEMS BATCH SUITE) -
081500*      1. NO SCAN COLUMNS IN THE BATCH  ..............  -----
081600*      2. ON A SCAN COLUMN, VALUE IN BOTH SCAN & SHIP .  .....
081700*      3. ON A SCAN COLUMN, VALUE IN SCAN ONLY ........  .....
081800*      4. ON A SHIPMENT COLUMN, VALUE NOT IN THAT COL .
081900*           BUT SEEN ON SOME SCAN, NOT ON ANY SHIP ....  /////
082000*           NEVER SEEN ON ANY SCAN COLUMN AT ALL .......  !!!!!
082100     IF WS-NUM-SCAN-COLUMNS = ZERO
082200        OR WS-NUM-SCAN-COLUMNS = WS-COLUMN-COUNT
082300        MOVE '-----' TO MSTR-CELL (MSTR-IDX COL-IDX)
082400     ELSE
082500        IF MSTR-IN-SCAN (MSTR-IDX)
082600           IF COL-IS-SCAN (COL-IDX)
082700              MOVE '.....' TO MSTR-CELL (MSTR-IDX COL-IDX)
082800           ELSE
082900              IF MSTR-IN-SHIP (MSTR-IDX)
083000                 MOVE '-----' TO MSTR-CELL (MSTR-IDX COL-IDX)
083100              ELSE
083200                 MOVE '/////' TO MSTR-CELL (MSTR-IDX COL-IDX)
083300        ELSE
083400           MOVE '!!!!!' TO MSTR-CELL (MSTR-IDX COL-IDX).
083500 430-FILL-CELL-EXIT.
083600     EXIT.
083700*
083800 590-IS-VALUE-IN-COLUMN.
083900*    SHARED LINEAR SEARCH - IS WS-SEARCH-VALUE ONE OF THE COL-IDX
084000*    COLUMN'S OWN DEDUPED VALUES?  SETS WS-FOUND-SW.  USED BY
084100*    SECTION 400 (MEMBERSHIP AND CELL FILL) AND SECTION 500
084200*    (SET ANALYSIS COLUMN-HIT COUNTING).
084300     MOVE 'NO ' TO WS-FOUND-SW.
084400     IF COL-VALUE-COUNT (COL-IDX) > ZERO
084500        SET VAL-IDX TO 1
084600        PERFORM 590A-COMPARE-ONE THRU 590A-COMPARE-ONE-EXIT
084700            UNTIL VAL-IDX > COL-VALUE-COUNT (COL-IDX)
084800            OR VALUE-FOUND.
084900 590-IS-VALUE-IN-COLUMN-EXIT.
085000     EXIT.
085100*
085200 590A-COMPARE-ONE.
085300     IF COL-VALUE (COL-IDX VAL-IDX) = WS-SEARCH-VALUE
085400        MOVE 'YES' TO WS-FOUND-SW
085500     ELSE
085600        SET VAL-IDX UP BY 1.
085700 590A-COMPARE-ONE-EXIT.
085800     EXIT.
085900*
086000******************************************************************
086100*    500-SET-ANALYSIS - RUNS THE EIGHT FIXED-ORDER ANALYSIS SETS
086200*    (ALL, UNIQUE, DUPLICATE, OVERLAP, SYMMETRIC-DIFF, ASYMMETRIC-
086300*    DIFF, SCAN-OVERLAP, SCAN-DIFFERENCE) OVER EVERY COLUMN BUILT
086400*    THIS RUN.  EACH SET IS LEFT SITTING IN WS-SET-TABLE FOR
086500*    700-WRITE-REPORT TO PRINT BEFORE THE NEXT ONE OVERWRITES IT.
086600******************************************************************
086700 500-SET-ANALYSIS SECTION.
086800     PERFORM 505-VALIDATE-COLUMN-LIST
086900         THRU 505-VALIDATE-COLUMN-LIST-EXIT.
087000 500-EXIT.
087100     EXIT.
087200*
087300 505-VALIDATE-COLUMN-LIST.
087400     IF WS-COLUMN-COUNT < 2
087500        MOVE 'YES' TO WS-SKIP-ANALYSIS-SW
087600        DISPLAY '** WARNING **  FEWER THAN 2 COLUMNS BUILT - SET '
087700        DISPLAY '               ANALYSIS SECTIONS SKIPPED.'
087800     ELSE
087900        MOVE 'NO ' TO WS-SKIP-ANALYSIS-SW.
088000 505-VALIDATE-COLUMN-LIST-EXIT.
088100     EXIT.
088200*
088300 507-COUNT-COLUMNS-FOR-VALUE.
088400*    HOW MANY COLUMNS (OF THE KIND WS-HIT-POOL-FILTER SELECTS)
088500*    CONTAIN WS-SEARCH-VALUE?  FEEDS UNIQUE/DUPLICATE (ALL
088600*    COLUMNS) AND OVERLAP (SHIPMENT COLUMNS ONLY WHEN THE BATCH
088700*    HAS SCAN COLUMNS AT ALL).
088800     MOVE ZERO TO WS-COL-HIT-CT.
088900     SET COL-IDX TO 1.
089000     PERFORM 507A-CHECK-ONE-COLUMN THRU 507A-CHECK-ONE-COLUMN-EXIT
089100         UNTIL COL-IDX > WS-COLUMN-COUNT.
089200 507-COUNT-COLUMNS-FOR-VALUE-EXIT.
089300     EXIT.
089400*
089500 507A-CHECK-ONE-COLUMN.
089600     IF WS-HIT-POOL-FILTER = 'A'
089700        OR (WS-HIT-POOL-FILTER = 'H'
089800            AND COL-IS-SHIPMENT (COL-IDX))
089900        PERFORM 590-IS-VALUE-IN-COLUMN
090000            THRU 590-IS-VALUE-IN-COLUMN-EXIT
090100        IF VALUE-FOUND
090200           ADD 1 TO WS-COL-HIT-CT.
090300     SET COL-IDX UP BY 1.
090400 507A-CHECK-ONE-COLUMN-EXIT.
090500     EXIT.
090600*
090700 510-ALL-VALUES.
090800*    THE ALL-VALUES SET IS THE STRAIGHT CONCATENATION OF EVERY
090900*    COLUMN'S OWN VALUES - DUPLICATES ACROSS COLUMNS ARE KEPT,
091000*    NOT COLLAPSED - SORTED ASCENDING FOR DISPLAY ONLY.
091100     MOVE 'A' TO WS-POOL-FILTER.
091200     MOVE 'N' TO WS-POOL-DEDUPE-SW.
091300     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
091400     MOVE WS-TEMP-COUNT TO WS-SET-COUNT.
091500     SET SET-IDX TO 1.
091600     PERFORM 595-COPY-TEMP-TO-SET THRU 595-COPY-TEMP-TO-SET-EXIT
091700         UNTIL SET-IDX > WS-SET-COUNT.
091800     MOVE 'N' TO WS-SET-HAS-COUNT-COL.
091900 510-ALL-VALUES-EXIT.
092000     EXIT.
092100*
092200 595-COPY-TEMP-TO-SET.
092300     SET TEMP-IDX TO SET-IDX.
092400     MOVE WS-TEMP-VALUE (TEMP-IDX) TO SET-VALUE (SET-IDX).
092500     MOVE 1 TO SET-OCCURS-CT (SET-IDX).
092600     SET SET-IDX UP BY 1.
092700 595-COPY-TEMP-TO-SET-EXIT.
092800     EXIT.
092900*
093000 592-POOL-COLUMNS.
093100*    BUILDS WS-TEMP-ARRAY FROM EVERY COLUMN THAT MATCHES
093200*    WS-POOL-FILTER (A=ALL, S=SCAN COLUMNS, H=SHIPMENT COLUMNS),
093300*    THEN SORTS IT (AND DEDUPES IT WHEN WS-POOL-DEDUPE-SW IS 'Y').
093400     MOVE ZERO TO WS-TEMP-COUNT.
093500     SET COL-IDX TO 1.
093600     PERFORM 592A-POOL-ONE-COLUMN THRU 592A-POOL-ONE-COLUMN-EXIT
093700         UNTIL COL-IDX > WS-COLUMN-COUNT.
093800     CALL 'SHPSORT' USING WS-TEMP-COUNT, WS-POOL-DEDUPE-SW,
093900                           WS-TEMP-VALUE.
094000 592-POOL-COLUMNS-EXIT.
094100     EXIT.
094200*
094300 592A-POOL-ONE-COLUMN.
094400     IF POOL-ALL
094500        OR (POOL-SCAN AND COL-IS-SCAN (COL-IDX))
094600        OR (POOL-SHIP AND COL-IS-SHIPMENT (COL-IDX))
094700        SET VAL-IDX TO 1
094800        PERFORM 592B-POOL-ONE-VALUE THRU 592B-POOL-ONE-VALUE-EXIT
094900            UNTIL VAL-IDX > COL-VALUE-COUNT (COL-IDX).
095000     SET COL-IDX UP BY 1.
095100 592A-POOL-ONE-COLUMN-EXIT.
095200     EXIT.
095300*
095400 592B-POOL-ONE-VALUE.
095500     IF WS-TEMP-COUNT < 999
095600        ADD 1 TO WS-TEMP-COUNT
095700        SET TEMP-IDX TO WS-TEMP-COUNT
095800        MOVE COL-VALUE (COL-IDX VAL-IDX)
095900             TO WS-TEMP-VALUE (TEMP-IDX).
096000     SET VAL-IDX UP BY 1.
096100 592B-POOL-ONE-VALUE-EXIT.
096200     EXIT.
096300*
096400 520-UNIQUE-VALUES.
096450*    RC-159 - THIS USED TO FILTER THE POOL DOWN TO VALUES SEEN ON
096460*    EXACTLY ONE COLUMN, WHICH IS THE DUPLICATE-VALUES SET'S
096470*    COMPLEMENT, NOT WHAT "UNIQUE VALUES" MEANS ON THE RECONCILE
096480*    REPORT.  UNIQUE VALUES IS THE SAME POOLED POPULATION AS ALL
096490*    VALUES WITH REPEATS (EVEN ACROSS COLUMNS) SQUEEZED OUT BY THE
096495*    SHPSORT DEDUPE PASS - IDENTICAL TO 510 EXCEPT FOR THE DEDUPE
096498*    SWITCH.
096600     MOVE 'A' TO WS-POOL-FILTER.
096700     MOVE 'Y' TO WS-POOL-DEDUPE-SW.
096800     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
096900     MOVE WS-TEMP-COUNT TO WS-SET-COUNT.
097000     SET SET-IDX TO 1.
097100     PERFORM 595-COPY-TEMP-TO-SET THRU 595-COPY-TEMP-TO-SET-EXIT
097150         UNTIL SET-IDX > WS-SET-COUNT.
097200     MOVE 'N' TO WS-SET-HAS-COUNT-COL.
097300 520-UNIQUE-VALUES-EXIT.
097400     EXIT.
097500*
099100 530-DUPLICATE-VALUES.
099200*    VALUES THAT SHOW UP ON TWO OR MORE COLUMNS, WITH A COUNT OF
099300*    HOW MANY COLUMNS EACH ONE APPEARS ON.
099400     MOVE 'A' TO WS-POOL-FILTER.
099500     MOVE 'Y' TO WS-POOL-DEDUPE-SW.
099600     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
099700     MOVE ZERO TO WS-SET-COUNT.
099800     MOVE 'A' TO WS-HIT-POOL-FILTER.
099900     SET TEMP-IDX TO 1.
100000     PERFORM 530A-CHECK-ONE THRU 530A-CHECK-ONE-EXIT
100100         UNTIL TEMP-IDX > WS-TEMP-COUNT.
100200     MOVE 'Y' TO WS-SET-HAS-COUNT-COL.
100300 530-DUPLICATE-VALUES-EXIT.
100400     EXIT.
100500*
100600 530A-CHECK-ONE.
100700     MOVE WS-TEMP-VALUE (TEMP-IDX) TO WS-SEARCH-VALUE.
100800     PERFORM 507-COUNT-COLUMNS-FOR-VALUE
100900         THRU 507-COUNT-COLUMNS-FOR-VALUE-EXIT.
101000     IF WS-COL-HIT-CT > 1
101100        ADD 1 TO WS-SET-COUNT
101200        SET SET-IDX TO WS-SET-COUNT
101300        MOVE WS-TEMP-VALUE (TEMP-IDX) TO SET-VALUE (SET-IDX)
101400        MOVE WS-COL-HIT-CT TO SET-OCCURS-CT (SET-IDX).
101500     SET TEMP-IDX UP BY 1.
101600 530A-CHECK-ONE-EXIT.
101700     EXIT.
101800*
101900 540-OVERLAP-VALUES.
102000*    LIKE DUPLICATE VALUES, BUT WHEN THE BATCH HAS SCAN COLUMNS
102100*    THE COUNTING IGNORES THEM - OVERLAP MEASURES HOW MANY
102200*    SHIPMENT COLUMNS A VALUE LANDED ON, NOT SCANS.
102300     IF WS-NUM-SCAN-COLUMNS > ZERO
102400        MOVE 'H' TO WS-POOL-FILTER
102500        MOVE 'H' TO WS-HIT-POOL-FILTER
102600     ELSE
102700        MOVE 'A' TO WS-POOL-FILTER
102800        MOVE 'A' TO WS-HIT-POOL-FILTER.
102900     MOVE 'Y' TO WS-POOL-DEDUPE-SW.
103000     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
103100     MOVE ZERO TO WS-SET-COUNT.
103200     SET TEMP-IDX TO 1.
103300     PERFORM 540A-CHECK-ONE THRU 540A-CHECK-ONE-EXIT
103400         UNTIL TEMP-IDX > WS-TEMP-COUNT.
103500     MOVE 'Y' TO WS-SET-HAS-COUNT-COL.
103600 540-OVERLAP-VALUES-EXIT.
103700     EXIT.
103800*
103900 540A-CHECK-ONE.
104000     MOVE WS-TEMP-VALUE (TEMP-IDX) TO WS-SEARCH-VALUE.
104100     PERFORM 507-COUNT-COLUMNS-FOR-VALUE
104200         THRU 507-COUNT-COLUMNS-FOR-VALUE-EXIT.
104300     IF WS-COL-HIT-CT > 1
104400        ADD 1 TO WS-SET-COUNT
104500        SET SET-IDX TO WS-SET-COUNT
104600        MOVE WS-TEMP-VALUE (TEMP-IDX) TO SET-VALUE (SET-IDX)
104700        MOVE WS-COL-HIT-CT TO SET-OCCURS-CT (SET-IDX).
104800     SET TEMP-IDX UP BY 1.
104900 540A-CHECK-ONE-EXIT.
105000     EXIT.
105100*
105200 550-SYMMETRIC-DIFF.
105300*    FOLDS THE SYMMETRIC DIFFERENCE LEFT TO RIGHT ACROSS EVERY
105400*    COLUMN'S VALUE SET - A VALUE SURVIVES A FOLD STEP ONLY IF IT
105500*    WAS IN EXACTLY ONE SIDE OF THAT STEP.
105600     SET COL-IDX TO 1.
105700     MOVE COL-VALUE-COUNT (COL-IDX) TO WS-FOLD-COUNT.
105800     SET VAL-IDX TO 1.
105900     PERFORM 550Z-SEED-FOLD THRU 550Z-SEED-FOLD-EXIT
106000         UNTIL VAL-IDX > WS-FOLD-COUNT.
106100     SET COL-IDX UP BY 1.
106200     PERFORM 550A-FOLD-ONE-COLUMN THRU 550A-FOLD-ONE-COLUMN-EXIT
106300         UNTIL COL-IDX > WS-COLUMN-COUNT.
106400     MOVE WS-FOLD-COUNT TO WS-SET-COUNT.
106500     SET FOLD-IDX TO 1.
106600     PERFORM 550B-COPY-ONE THRU 550B-COPY-ONE-EXIT
106700         UNTIL FOLD-IDX > WS-SET-COUNT.
106800     MOVE 'N' TO WS-SET-HAS-COUNT-COL.
106900 550-SYMMETRIC-DIFF-EXIT.
107000     EXIT.
107100*
107200 550Z-SEED-FOLD.
107300     SET FOLD-IDX TO VAL-IDX.
107400     MOVE COL-VALUE (COL-IDX VAL-IDX) TO WS-FOLD-ENTRY (FOLD-IDX).
107500     SET VAL-IDX UP BY 1.
107600 550Z-SEED-FOLD-EXIT.
107700     EXIT.
107800*
107900 550A-FOLD-ONE-COLUMN.
108000     PERFORM 550C-BUILD-SYMDIFF THRU 550C-BUILD-SYMDIFF-EXIT.
108100     SET COL-IDX UP BY 1.
108200 550A-FOLD-ONE-COLUMN-EXIT.
108300     EXIT.
108400*
108500 550B-COPY-ONE.
108600     SET SET-IDX TO FOLD-IDX.
108700     MOVE WS-FOLD-ENTRY (FOLD-IDX) TO SET-VALUE (SET-IDX).
108800     MOVE 1 TO SET-OCCURS-CT (SET-IDX).
108900     SET FOLD-IDX UP BY 1.
109000 550B-COPY-ONE-EXIT.
109100     EXIT.
109200*
109300 550C-BUILD-SYMDIFF.
109400     MOVE ZERO TO WS-TEMP-COUNT.
109500     SET FOLD-IDX TO 1.
109600     PERFORM 550D-KEEP-FOLD-NOT-IN-COL
109700         THRU 550D-KEEP-FOLD-NOT-IN-COL-EXIT
109800         UNTIL FOLD-IDX > WS-FOLD-COUNT.
109900     SET VAL-IDX TO 1.
110000     PERFORM 550E-KEEP-COL-NOT-IN-FOLD
110100         THRU 550E-KEEP-COL-NOT-IN-FOLD-EXIT
110200         UNTIL VAL-IDX > COL-VALUE-COUNT (COL-IDX).
110300     MOVE WS-TEMP-COUNT TO WS-FOLD-COUNT.
110400     SET FOLD-IDX TO 1.
110500     PERFORM 550F-COPY-TEMP-TO-FOLD
110600         THRU 550F-COPY-TEMP-TO-FOLD-EXIT
110700         UNTIL FOLD-IDX > WS-FOLD-COUNT.
110800 550C-BUILD-SYMDIFF-EXIT.
110900     EXIT.
111000*
111100 550D-KEEP-FOLD-NOT-IN-COL.
111200     MOVE 'NO ' TO WS-FOUND-SW.
111300     SET VAL-IDX TO 1.
111400     PERFORM 550D1-CHECK THRU 550D1-CHECK-EXIT
111500         UNTIL VAL-IDX > COL-VALUE-COUNT (COL-IDX)
111600         OR VALUE-FOUND.
111700     IF NOT VALUE-FOUND
111800        IF WS-TEMP-COUNT < 999
111900           ADD 1 TO WS-TEMP-COUNT
112000           SET TEMP-IDX TO WS-TEMP-COUNT
112100           MOVE WS-FOLD-ENTRY (FOLD-IDX)
112200                TO WS-TEMP-VALUE (TEMP-IDX).
112300     SET FOLD-IDX UP BY 1.
112400 550D-KEEP-FOLD-NOT-IN-COL-EXIT.
112500     EXIT.
112600*
112700 550D1-CHECK.
112800     IF COL-VALUE (COL-IDX VAL-IDX) = WS-FOLD-ENTRY (FOLD-IDX)
112900        MOVE 'YES' TO WS-FOUND-SW
113000     ELSE
113100        SET VAL-IDX UP BY 1.
113200 550D1-CHECK-EXIT.
113300     EXIT.
113400*
113500 550E-KEEP-COL-NOT-IN-FOLD.
113600     MOVE 'NO ' TO WS-FOUND-SW.
113700     SET FOLD-IDX TO 1.
113800     PERFORM 550E1-CHECK THRU 550E1-CHECK-EXIT
113900         UNTIL FOLD-IDX > WS-FOLD-COUNT
114000         OR VALUE-FOUND.
114100     IF NOT VALUE-FOUND
114200        IF WS-TEMP-COUNT < 999
114300           ADD 1 TO WS-TEMP-COUNT
114400           SET TEMP-IDX TO WS-TEMP-COUNT
114500           MOVE COL-VALUE (COL-IDX VAL-IDX)
114600             TO WS-TEMP-VALUE (TEMP-IDX).
114700     SET VAL-IDX UP BY 1.
114800 550E-KEEP-COL-NOT-IN-FOLD-EXIT.
114900     EXIT.
115000*
115100 550E1-CHECK.
115200     IF WS-FOLD-ENTRY (FOLD-IDX) = COL-VALUE (COL-IDX VAL-IDX)
115300        MOVE 'YES' TO WS-FOUND-SW
115400     ELSE
115500        SET FOLD-IDX UP BY 1.
115600 550E1-CHECK-EXIT.
115700     EXIT.
115800*
115900 550F-COPY-TEMP-TO-FOLD.
116000     SET TEMP-IDX TO FOLD-IDX.
116100     MOVE WS-TEMP-VALUE (TEMP-IDX) TO WS-FOLD-ENTRY (FOLD-IDX).
116200     SET FOLD-IDX UP BY 1.
116300 550F-COPY-TEMP-TO-FOLD-EXIT.
116400     EXIT.
116500*
116600 560-ASYMMETRIC-DIFF.
116700*    FOLDS THE FIRST COLUMN'S OWN VALUES MINUS EVERY OTHER
116800*    COLUMN IN TURN - VALUES ONLY LEAVE THE FOLD, THEY NEVER
116900*    RE-ENTER IT (ASYMMETRIC, NOT SYMMETRIC).
117000     SET COL-IDX TO 1.
117100     MOVE COL-VALUE-COUNT (COL-IDX) TO WS-FOLD-COUNT.
117200     SET VAL-IDX TO 1.
117300     PERFORM 550Z-SEED-FOLD THRU 550Z-SEED-FOLD-EXIT
117400         UNTIL VAL-IDX > WS-FOLD-COUNT.
117500     SET COL-IDX UP BY 1.
117600     PERFORM 560A-SUBTRACT-ONE-COLUMN
117700         THRU 560A-SUBTRACT-ONE-COLUMN-EXIT
117800         UNTIL COL-IDX > WS-COLUMN-COUNT.
117900     MOVE WS-FOLD-COUNT TO WS-SET-COUNT.
118000     SET FOLD-IDX TO 1.
118100     PERFORM 550B-COPY-ONE THRU 550B-COPY-ONE-EXIT
118200         UNTIL FOLD-IDX > WS-SET-COUNT.
118300     MOVE 'N' TO WS-SET-HAS-COUNT-COL.
118400 560-ASYMMETRIC-DIFF-EXIT.
118500     EXIT.
118600*
118700 560A-SUBTRACT-ONE-COLUMN.
118800     MOVE ZERO TO WS-TEMP-COUNT.
118900     SET FOLD-IDX TO 1.
119000     PERFORM 550D-KEEP-FOLD-NOT-IN-COL
119100         THRU 550D-KEEP-FOLD-NOT-IN-COL-EXIT
119200         UNTIL FOLD-IDX > WS-FOLD-COUNT.
119300     MOVE WS-TEMP-COUNT TO WS-FOLD-COUNT.
119400     SET FOLD-IDX TO 1.
119500     PERFORM 550F-COPY-TEMP-TO-FOLD
119600         THRU 550F-COPY-TEMP-TO-FOLD-EXIT
119700         UNTIL FOLD-IDX > WS-FOLD-COUNT.
119800     SET COL-IDX UP BY 1.
119900 560A-SUBTRACT-ONE-COLUMN-EXIT.
120000     EXIT.
120100*
120200 570-SCAN-OVERLAP.
120300*    INTERSECTION OF THE POOLED SCAN-COLUMN VALUES WITH THE
120400*    POOLED SHIPMENT-COLUMN VALUES.
120500     MOVE 'S' TO WS-POOL-FILTER.
120600     MOVE 'Y' TO WS-POOL-DEDUPE-SW.
120700     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
120800     MOVE WS-TEMP-COUNT TO WS-POOL-A-COUNT.
120900     SET TEMP-IDX TO 1.
121000     PERFORM 570A-COPY-TO-POOL-A THRU 570A-COPY-TO-POOL-A-EXIT
121100         UNTIL TEMP-IDX > WS-POOL-A-COUNT.
121200     MOVE 'H' TO WS-POOL-FILTER.
121300     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
121400     MOVE ZERO TO WS-SET-COUNT.
121500     SET TEMP-IDX TO 1.
121600     PERFORM 570B-INTERSECT-ONE THRU 570B-INTERSECT-ONE-EXIT
121700         UNTIL TEMP-IDX > WS-TEMP-COUNT.
121800     MOVE 'N' TO WS-SET-HAS-COUNT-COL.
121900 570-SCAN-OVERLAP-EXIT.
122000     EXIT.
122100*
122200 570A-COPY-TO-POOL-A.
122300     SET POOLA-IDX TO TEMP-IDX.
122400     MOVE WS-TEMP-VALUE (TEMP-IDX) TO WS-POOL-A-VALUE (POOLA-IDX).
122500     SET TEMP-IDX UP BY 1.
122600 570A-COPY-TO-POOL-A-EXIT.
122700     EXIT.
122800*
122900 570B-INTERSECT-ONE.
123000     MOVE 'NO ' TO WS-FOUND-SW.
123100     SET POOLA-IDX TO 1.
123200     PERFORM 570C-CHECK-IN-A THRU 570C-CHECK-IN-A-EXIT
123300         UNTIL POOLA-IDX > WS-POOL-A-COUNT
123400         OR VALUE-FOUND.
123500     IF VALUE-FOUND
123600        ADD 1 TO WS-SET-COUNT
123700        SET SET-IDX TO WS-SET-COUNT
123800        MOVE WS-TEMP-VALUE (TEMP-IDX) TO SET-VALUE (SET-IDX)
123900        MOVE 1 TO SET-OCCURS-CT (SET-IDX).
124000     SET TEMP-IDX UP BY 1.
124100 570B-INTERSECT-ONE-EXIT.
124200     EXIT.
124300*
124400 570C-CHECK-IN-A.
124500     IF WS-POOL-A-VALUE (POOLA-IDX) = WS-TEMP-VALUE (TEMP-IDX)
124600        MOVE 'YES' TO WS-FOUND-SW
124700     ELSE
124800        SET POOLA-IDX UP BY 1.
124900 570C-CHECK-IN-A-EXIT.
125000     EXIT.
125100*
125200 580-SCAN-DIFFERENCE.
125300*    POOLED SHIPMENT-COLUMN VALUES THAT NEVER SHOWED UP ON ANY
125400*    SCAN COLUMN AT ALL.
125500     MOVE 'S' TO WS-POOL-FILTER.
125600     MOVE 'Y' TO WS-POOL-DEDUPE-SW.
125700     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
125800     MOVE WS-TEMP-COUNT TO WS-POOL-A-COUNT.
125900     SET TEMP-IDX TO 1.
126000     PERFORM 570A-COPY-TO-POOL-A THRU 570A-COPY-TO-POOL-A-EXIT
126100         UNTIL TEMP-IDX > WS-POOL-A-COUNT.
126200     MOVE 'H' TO WS-POOL-FILTER.
126300     PERFORM 592-POOL-COLUMNS THRU 592-POOL-COLUMNS-EXIT.
126400     MOVE ZERO TO WS-SET-COUNT.
126500     SET TEMP-IDX TO 1.
126600     PERFORM 580A-DIFF-ONE THRU 580A-DIFF-ONE-EXIT
126700         UNTIL TEMP-IDX > WS-TEMP-COUNT.
126800     MOVE 'N' TO WS-SET-HAS-COUNT-COL.
126900 580-SCAN-DIFFERENCE-EXIT.
127000     EXIT.
127100*
127200 580A-DIFF-ONE.
127300     MOVE 'NO ' TO WS-FOUND-SW.
127400     SET POOLA-IDX TO 1.
127500     PERFORM 570C-CHECK-IN-A THRU 570C-CHECK-IN-A-EXIT
127600         UNTIL POOLA-IDX > WS-POOL-A-COUNT
127700         OR VALUE-FOUND.
127800     IF NOT VALUE-FOUND
127900        ADD 1 TO WS-SET-COUNT
128000        SET SET-IDX TO WS-SET-COUNT
128100        MOVE WS-TEMP-VALUE (TEMP-IDX) TO SET-VALUE (SET-IDX)
128200        MOVE 1 TO SET-OCCURS-CT (SET-IDX).
128300     SET TEMP-IDX UP BY 1.
128400 580A-DIFF-ONE-EXIT.
128500     EXIT.
128600*
128700******************************************************************
128800*    600-BUILD-PATTERN - TURNS THE CURRENT WS-SET-TABLE INTO A
128900*    NON-CAPTURING ALTERNATION PATTERN, DEDUPED AND SORTED
129000*    ASCENDING NUMERICALLY, FOR THE "PATTERN:" LINE UNDER EACH
129100*    ANALYSIS SECTION.  610/620 ARE HELD FOR ANY FUTURE CALLER
129200*    THAT NEEDS THE BARE OR CAPTURING FORM - THE REPORT WRITER
129300*    ONLY EVER CALLS 630.
129400******************************************************************
129500 600-BUILD-PATTERN SECTION.
129600     PERFORM 630-BUILD-FROM-SET THRU 630-BUILD-FROM-SET-EXIT.
129700 600-EXIT.
129800     EXIT.
129900*
130000 610-STRIP-ANCHORS.
130100     IF WS-PATTERN-TEXT (1:1) = '^'
130200        MOVE WS-PATTERN-TEXT (2:1999) TO WS-PATTERN-TEXT
130300        SUBTRACT 1 FROM WS-PATTERN-LEN.
130400     COMPUTE WS-EDIT-PTR = WS-PATTERN-LEN - 1.
130500     IF WS-EDIT-PTR > 0 AND WS-PATTERN-TEXT (WS-EDIT-PTR:1) = '$'
130600        MOVE SPACE TO WS-PATTERN-TEXT (WS-EDIT-PTR:1)
130700        SUBTRACT 1 FROM WS-PATTERN-LEN.
130800 610-STRIP-ANCHORS-EXIT.
130900     EXIT.
131000*
131100 620-CAPTURE-VARIANT.
131150*    BUILDS THE CAPTURING FORM OF THE PATTERN 920 JUST PRINTED,
131160*    FOR THE "CAPTURE:" LINE THAT FOLLOWS IT.  610 STRIPS THE
131170*    ANCHORS FIRST; ALL THAT IS LEFT HERE IS SWAPPING THE
131180*    NON-CAPTURING GROUP MARKER FOR A PLAIN ONE AND PUTTING THE
131190*    ANCHORS BACK ON.
131200     PERFORM 610-STRIP-ANCHORS THRU 610-STRIP-ANCHORS-EXIT.
131300     MOVE SPACES TO WS-CAPTURE-TEXT.
131400     MOVE '^' TO WS-CAPTURE-TEXT (1:1).
131500     COMPUTE WS-CAPTURE-LEN = WS-PATTERN-LEN - 1.
131600     IF WS-PATTERN-TEXT (1:3) = '(?:'
131650        MOVE '(' TO WS-CAPTURE-TEXT (2:1)
131700        COMPUTE WS-CAPTURE-PTR = WS-CAPTURE-LEN - 3
131750        MOVE WS-PATTERN-TEXT (4:WS-CAPTURE-PTR)
131760            TO WS-CAPTURE-TEXT (3:WS-CAPTURE-PTR)
131800     ELSE
131850        MOVE WS-PATTERN-TEXT (1:WS-CAPTURE-LEN)
131860            TO WS-CAPTURE-TEXT (2:WS-CAPTURE-LEN)
131900        COMPUTE WS-CAPTURE-LEN = WS-CAPTURE-LEN + 2.
131950     MOVE '$' TO WS-CAPTURE-TEXT (WS-CAPTURE-LEN:1).
132000 620-CAPTURE-VARIANT-EXIT.
132050     EXIT.
132100*
132200 630-BUILD-FROM-SET.
132300*    RE-DEDUPES THE CURRENT SET (THE ALL-VALUES SET CAN CONTAIN
132400*    THE SAME ITEM MORE THAN ONCE) BEFORE STRINGING IT INTO THE
132500*    ALTERNATION.
132600     MOVE ZERO TO WS-TEMP-COUNT.
132700     SET SET-IDX TO 1.
132800     PERFORM 630A-COPY-ONE THRU 630A-COPY-ONE-EXIT
132900         UNTIL SET-IDX > WS-SET-COUNT.
133000     MOVE 'Y' TO WS-TEMP-DEDUPE-SW.
133100     CALL 'SHPSORT' USING WS-TEMP-COUNT, WS-TEMP-DEDUPE-SW,
133200                           WS-TEMP-VALUE.
133300     MOVE SPACES TO WS-PATTERN-TEXT.
133400     MOVE 1 TO WS-PATTERN-LEN.
133500     STRING '^(?:' DELIMITED BY SIZE
133600         INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
133700     SET TEMP-IDX TO 1.
133800     PERFORM 630B-APPEND-ONE THRU 630B-APPEND-ONE-EXIT
133900         UNTIL TEMP-IDX > WS-TEMP-COUNT.
134000     STRING ')$' DELIMITED BY SIZE
134100         INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
134200 630-BUILD-FROM-SET-EXIT.
134300     EXIT.
134400*
134500 630A-COPY-ONE.
134600     SET TEMP-IDX TO SET-IDX.
134700     MOVE SET-VALUE (SET-IDX) TO WS-TEMP-VALUE (TEMP-IDX).
134800     ADD 1 TO WS-TEMP-COUNT.
134900     SET SET-IDX UP BY 1.
135000 630A-COPY-ONE-EXIT.
135100     EXIT.
135200*
135300 630B-APPEND-ONE.
135400     IF TEMP-IDX > 1
135500        STRING '|' DELIMITED BY SIZE
135600            INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
135700     MOVE WS-TEMP-VALUE (TEMP-IDX) TO WS-CELL-EDIT.
135800     MOVE 1 TO WS-EDIT-PTR.
135900     PERFORM 630C-SKIP-LEADING-SPACE
136000         THRU 630C-SKIP-LEADING-SPACE-EXIT
136100         UNTIL WS-EDIT-PTR > 6
136200         OR WS-CELL-EDIT (WS-EDIT-PTR:1) NOT = SPACE.
136300     COMPUTE WS-EDIT-LEN = 7 - WS-EDIT-PTR.
136400     STRING WS-CELL-EDIT (WS-EDIT-PTR:WS-EDIT-LEN)
136500         DELIMITED BY SIZE
136600         INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
136700     SET TEMP-IDX UP BY 1.
136800 630B-APPEND-ONE-EXIT.
136900     EXIT.
137000*
137100 630C-SKIP-LEADING-SPACE.
137200     SET WS-EDIT-PTR UP BY 1.
137300 630C-SKIP-LEADING-SPACE-EXIT.
137400     EXIT.
137500*
137600******************************************************************
137700*    700-WRITE-REPORT - PRINTS THE MATRIX TABLE, THEN (UNLESS
137800*    ANALYSIS WAS SKIPPED FOR TOO FEW COLUMNS) THE EIGHT FIXED
137900*    ANALYSIS SECTIONS, THEN THE END-OF-RUN CONTROL TOTALS.
138000******************************************************************
138100 700-WRITE-REPORT SECTION.
138200     MOVE 1 TO WS-LINE-SPACING.
138300     PERFORM 705-PRINT-REPORT-HEADER
138400         THRU 705-PRINT-REPORT-HEADER-EXIT.
138450     PERFORM 708-PRINT-DASH-SEPARATOR
138470         THRU 708-PRINT-DASH-SEPARATOR-EXIT.
138500     PERFORM 710-PRINT-MATRIX THRU 710-PRINT-MATRIX-EXIT.
138600     IF SKIP-ANALYSIS
138700        PERFORM 715-PRINT-SKIP-NOTICE
138800            THRU 715-PRINT-SKIP-NOTICE-EXIT
138900     ELSE
139000        PERFORM 730-PRINT-ALL-SECTIONS
139100            THRU 730-PRINT-ALL-SECTIONS-EXIT.
139200     PERFORM 950-PRINT-CONTROL-TOTALS
139300         THRU 950-PRINT-CONTROL-TOTALS-EXIT.
139400 700-EXIT.
139500     EXIT.
139600*
139700 705-PRINT-REPORT-HEADER.
139800     MOVE 'SHIPMENT RECONCILIATION' TO BANNER-NAME.
139900     MOVE HL-BANNER-LINE TO WS-PRINT-LINE.
140000     PERFORM 960-WRITE-REPORT-LINE
140100         THRU 960-WRITE-REPORT-LINE-EXIT.
140200     MOVE SPACES TO WS-PRINT-LINE.
140300     PERFORM 960-WRITE-REPORT-LINE
140400         THRU 960-WRITE-REPORT-LINE-EXIT.
140500     PERFORM 707-PRINT-COLUMN-HEADINGS
140600         THRU 707-PRINT-COLUMN-HEADINGS-EXIT.
140700 705-PRINT-REPORT-HEADER-EXIT.
140800     EXIT.
140900*
141000 707-PRINT-COLUMN-HEADINGS.
141050*    RC-159 - HEADER NOW ENDS IN THE SPEC'D "TOTAL VALUES" COLUMN
141060*    INSTEAD OF LEADING WITH AN "ITEM" LABEL - THE MASTER VALUE
141070*    MOVED TO THE LAST CELL OF EACH DATA ROW (SEE 712) TO MATCH.
141100     MOVE SPACES TO WS-PRINT-LINE.
141300     MOVE 1 TO WS-PRINT-PTR.
141400     SET COL-IDX TO 1.
141500     PERFORM 707A-APPEND-ONE-HEADING
141600         THRU 707A-APPEND-ONE-HEADING-EXIT
141700         UNTIL COL-IDX > WS-COLUMN-COUNT.
141720     MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3).
141740     ADD 3 TO WS-PRINT-PTR.
141760     MOVE 12 TO WS-CENTER-WIDTH.
141770     MOVE 12 TO WS-CENTER-LEN.
141780     MOVE 'TOTAL VALUES' TO WS-CENTER-TEXT.
141790     PERFORM 970-CENTER-INTO-LINE THRU 970-CENTER-INTO-LINE-EXIT.
141800     PERFORM 960-WRITE-REPORT-LINE
141900         THRU 960-WRITE-REPORT-LINE-EXIT.
142000 707-PRINT-COLUMN-HEADINGS-EXIT.
142100     EXIT.
142200*
142300 707A-APPEND-ONE-HEADING.
142350     IF COL-IDX > 1
142360        MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3)
142370        ADD 3 TO WS-PRINT-PTR.
142400     MOVE COL-LABEL-LEN (COL-IDX) TO WS-CENTER-WIDTH.
142420     MOVE COL-LABEL-LEN (COL-IDX) TO WS-CENTER-LEN.
142440     MOVE COL-LABEL (COL-IDX) (1:WS-CENTER-LEN) TO WS-CENTER-TEXT.
142460     PERFORM 970-CENTER-INTO-LINE THRU 970-CENTER-INTO-LINE-EXIT.
142900     SET COL-IDX UP BY 1.
143000 707A-APPEND-ONE-HEADING-EXIT.
143100     EXIT.
143150*
143160******************************************************************
143170*    708-PRINT-DASH-SEPARATOR - THE HEADER SEPARATOR ROW BETWEEN
143180*    THE COLUMN HEADINGS AND THE FIRST MATRIX DATA ROW - DASHES OF
143190*    COLUMN WIDTH PER COLUMN, " | " BETWEEN, SAME LAYOUT AS THE
143195*    HEADINGS ROW IT SITS UNDER.
143198******************************************************************
143200 708-PRINT-DASH-SEPARATOR.
143230     MOVE SPACES TO WS-PRINT-LINE.
143260     MOVE 1 TO WS-PRINT-PTR.
143290     SET COL-IDX TO 1.
143320     PERFORM 708A-APPEND-ONE-DASH THRU 708A-APPEND-ONE-DASH-EXIT
143350         UNTIL COL-IDX > WS-COLUMN-COUNT.
143380     MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3).
143410     ADD 3 TO WS-PRINT-PTR.
143440     MOVE WS-DASH-SOURCE (1:12)
143450         TO WS-PRINT-LINE (WS-PRINT-PTR:12).
143470     PERFORM 960-WRITE-REPORT-LINE
143500         THRU 960-WRITE-REPORT-LINE-EXIT.
143530 708-PRINT-DASH-SEPARATOR-EXIT.
143560     EXIT.
143590*
143620 708A-APPEND-ONE-DASH.
143650     IF COL-IDX > 1
143680        MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3)
143710        ADD 3 TO WS-PRINT-PTR.
143740     MOVE COL-LABEL-LEN (COL-IDX) TO WS-COLUMN-WIDTH.
143770     MOVE WS-DASH-SOURCE (1:WS-COLUMN-WIDTH)
143800         TO WS-PRINT-LINE (WS-PRINT-PTR:WS-COLUMN-WIDTH).
143830     ADD WS-COLUMN-WIDTH TO WS-PRINT-PTR.
143860     SET COL-IDX UP BY 1.
143890 708A-APPEND-ONE-DASH-EXIT.
143920     EXIT.
143950*
143980 710-PRINT-MATRIX.
144010     SET MSTR-IDX TO 1.
144040     PERFORM 712-PRINT-ONE-ROW THRU 712-PRINT-ONE-ROW-EXIT
144070         UNTIL MSTR-IDX > WS-MASTER-COUNT.
144100     MOVE SPACES TO WS-PRINT-LINE.
144130     PERFORM 960-WRITE-REPORT-LINE
144160         THRU 960-WRITE-REPORT-LINE-EXIT.
144190 710-PRINT-MATRIX-EXIT.
144220     EXIT.
144250*
144280 712-PRINT-ONE-ROW.
144310*    RC-159 - THE MASTER VALUE IS NOW THE LAST (TOTAL VALUES) CELL
144340*    OF THE ROW, NOT A LEADING ROW LABEL - MATCHES THE HEADER ROW
144370*    REBUILT UNDER 707.
144400     MOVE SPACES TO WS-PRINT-LINE.
144430     MOVE 1 TO WS-PRINT-PTR.
144460     SET COL-IDX TO 1.
144490     PERFORM 712A-APPEND-ONE-CELL THRU 712A-APPEND-ONE-CELL-EXIT
144520         UNTIL COL-IDX > WS-COLUMN-COUNT.
144550     MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3).
144580     ADD 3 TO WS-PRINT-PTR.
144610     MOVE MSTR-VALUE (MSTR-IDX) TO WS-CELL-EDIT.
144640     MOVE 1 TO WS-EDIT-PTR.
144670     PERFORM 630C-SKIP-LEADING-SPACE
144700         THRU 630C-SKIP-LEADING-SPACE-EXIT
144730         UNTIL WS-EDIT-PTR > 6
144760         OR WS-CELL-EDIT (WS-EDIT-PTR:1) NOT = SPACE.
144790     COMPUTE WS-EDIT-LEN = 7 - WS-EDIT-PTR.
144820     MOVE WS-CELL-EDIT (WS-EDIT-PTR:WS-EDIT-LEN)
144830         TO WS-CENTER-TEXT.
144850     MOVE WS-EDIT-LEN TO WS-CENTER-LEN.
144880     MOVE 12 TO WS-CENTER-WIDTH.
144910     PERFORM 970-CENTER-INTO-LINE THRU 970-CENTER-INTO-LINE-EXIT.
144940     PERFORM 960-WRITE-REPORT-LINE
144970         THRU 960-WRITE-REPORT-LINE-EXIT.
145000     SET MSTR-IDX UP BY 1.
145030 712-PRINT-ONE-ROW-EXIT.
145060     EXIT.
145090*
145120 712A-APPEND-ONE-CELL.
145150     IF COL-IDX > 1
145180        MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3)
145210        ADD 3 TO WS-PRINT-PTR.
145240     MOVE COL-LABEL-LEN (COL-IDX) TO WS-CENTER-WIDTH.
145270     MOVE MSTR-CELL (MSTR-IDX COL-IDX) TO WS-EDIT-DIGITS.
145300     MOVE 1 TO WS-EDIT-PTR.
145330     PERFORM 630C-SKIP-LEADING-SPACE
145360         THRU 630C-SKIP-LEADING-SPACE-EXIT
145390         UNTIL WS-EDIT-PTR > 6
145420         OR WS-EDIT-DIGITS (WS-EDIT-PTR:1) NOT = SPACE.
145450     MOVE 6 TO WS-EDIT-END.
145480     PERFORM 712B-TRIM-TRAILING-SPACE
145510         THRU 712B-TRIM-TRAILING-SPACE-EXIT
145540         UNTIL WS-EDIT-END < WS-EDIT-PTR
145570         OR WS-EDIT-DIGITS (WS-EDIT-END:1) NOT = SPACE.
145600     IF WS-EDIT-END < WS-EDIT-PTR
145630        MOVE SPACE TO WS-CENTER-TEXT
145660        MOVE 1 TO WS-CENTER-LEN
145690     ELSE
145720        COMPUTE WS-EDIT-LEN = WS-EDIT-END - WS-EDIT-PTR + 1
145750        MOVE WS-EDIT-DIGITS (WS-EDIT-PTR:WS-EDIT-LEN)
145760           TO WS-CENTER-TEXT
145780        MOVE WS-EDIT-LEN TO WS-CENTER-LEN.
145810     PERFORM 970-CENTER-INTO-LINE THRU 970-CENTER-INTO-LINE-EXIT.
145840     SET COL-IDX UP BY 1.
145870 712A-APPEND-ONE-CELL-EXIT.
145900     EXIT.
145930*
145960 712B-TRIM-TRAILING-SPACE.
145990     SUBTRACT 1 FROM WS-EDIT-END.
146020 712B-TRIM-TRAILING-SPACE-EXIT.
146050     EXIT.
146080*
146900 715-PRINT-SKIP-NOTICE.
147000     MOVE SPACES TO WS-PRINT-LINE.
147100     MOVE '** SET ANALYSIS SKIPPED - FEWER THAN 2 COLUMNS **'
147200         TO WS-PRINT-LINE (1:50).
147300     PERFORM 960-WRITE-REPORT-LINE
147400         THRU 960-WRITE-REPORT-LINE-EXIT.
147500 715-PRINT-SKIP-NOTICE-EXIT.
147600     EXIT.
147700*
147800 730-PRINT-ALL-SECTIONS.
147900*    THE SHOP'S FIXED REPORTING ORDER FOR THE EIGHT ANALYSIS
148000*    SETS - NOT A PARM CARD OPTION, NEVER HAS BEEN.
148100     MOVE 'ALL VALUES' TO WS-SET-NAME.
148200     PERFORM 510-ALL-VALUES THRU 510-ALL-VALUES-EXIT.
148300     PERFORM 900-PRINT-SET-SECTION
148400         THRU 900-PRINT-SET-SECTION-EXIT.
148500     MOVE 'UNIQUE VALUES' TO WS-SET-NAME.
148600     PERFORM 520-UNIQUE-VALUES THRU 520-UNIQUE-VALUES-EXIT.
148700     PERFORM 900-PRINT-SET-SECTION
148800         THRU 900-PRINT-SET-SECTION-EXIT.
148900     MOVE 'DUPLICATE VALUES' TO WS-SET-NAME.
149000     PERFORM 530-DUPLICATE-VALUES THRU 530-DUPLICATE-VALUES-EXIT.
149100     PERFORM 900-PRINT-SET-SECTION
149200         THRU 900-PRINT-SET-SECTION-EXIT.
149300     MOVE 'OVERLAP VALUES' TO WS-SET-NAME.
149400     PERFORM 540-OVERLAP-VALUES THRU 540-OVERLAP-VALUES-EXIT.
149500     PERFORM 900-PRINT-SET-SECTION
149600         THRU 900-PRINT-SET-SECTION-EXIT.
149700     MOVE 'DIFFERENCES SYMMETRIC' TO WS-SET-NAME.
149800     PERFORM 550-SYMMETRIC-DIFF THRU 550-SYMMETRIC-DIFF-EXIT.
149900     PERFORM 900-PRINT-SET-SECTION
150000         THRU 900-PRINT-SET-SECTION-EXIT.
150100     MOVE 'DIFFERENCES ASYMMETRIC' TO WS-SET-NAME.
150200     PERFORM 560-ASYMMETRIC-DIFF THRU 560-ASYMMETRIC-DIFF-EXIT.
150300     PERFORM 900-PRINT-SET-SECTION
150400         THRU 900-PRINT-SET-SECTION-EXIT.
150500     MOVE 'SCAN OVERLAP' TO WS-SET-NAME.
150600     PERFORM 570-SCAN-OVERLAP THRU 570-SCAN-OVERLAP-EXIT.
150700     PERFORM 900-PRINT-SET-SECTION
150800         THRU 900-PRINT-SET-SECTION-EXIT.
150900     MOVE 'SCAN DIFFERENCES' TO WS-SET-NAME.
151000     PERFORM 580-SCAN-DIFFERENCE THRU 580-SCAN-DIFFERENCE-EXIT.
151100     PERFORM 900-PRINT-SET-SECTION
151200         THRU 900-PRINT-SET-SECTION-EXIT.
151300 730-PRINT-ALL-SECTIONS-EXIT.
151400     EXIT.
151500*
151600 900-PRINT-SET-SECTION.
151617*    RC-159 - SECTION NOW SHOWS THE VALUE/COUNT COLUMN LAYOUT (OR
151634*    'NO VALUES FOUND.' WHEN THE SET IS EMPTY) AND A DOTTED
151651*    LINE BEFORE THE TOTAL/ALL-VALUES/PATTERN/CAPTURE LINES, NOT
151668*    JUST THE COMMA-JOINED VALUES LIST.
151685     MOVE WS-SET-HAS-COUNT-COL TO WS-SET-HAS-COUNT-FLAG.
151702     MOVE SPACES TO WS-PRINT-LINE.
151719     PERFORM 960-WRITE-REPORT-LINE
151736         THRU 960-WRITE-REPORT-LINE-EXIT.
151753     MOVE WS-SET-NAME TO BANNER-NAME.
151770     MOVE HL-BANNER-LINE TO WS-PRINT-LINE.
151787     PERFORM 960-WRITE-REPORT-LINE
151804         THRU 960-WRITE-REPORT-LINE-EXIT.
151821     IF WS-SET-COUNT = ZERO
151838        PERFORM 905-PRINT-NO-VALUES THRU 905-PRINT-NO-VALUES-EXIT
151855     ELSE
151872        PERFORM 906-PRINT-VALUE-TABLE
151889            THRU 906-PRINT-VALUE-TABLE-EXIT.
151906     MOVE HL-DOTTED-LINE TO WS-PRINT-LINE.
151923     PERFORM 960-WRITE-REPORT-LINE
151940         THRU 960-WRITE-REPORT-LINE-EXIT.
151957     MOVE SPACES TO WS-PRINT-LINE.
151974     MOVE 'TOTAL VALUES:' TO WS-PRINT-LINE (1:13).
151991     MOVE WS-SET-COUNT TO DISP-VALUE.
152008     MOVE DISP-VALUE TO WS-PRINT-LINE (15:4).
152025     PERFORM 960-WRITE-REPORT-LINE
152042         THRU 960-WRITE-REPORT-LINE-EXIT.
152059     PERFORM 910-PRINT-VALUES-LINE
152076         THRU 910-PRINT-VALUES-LINE-EXIT.
152093     PERFORM 600-BUILD-PATTERN THRU 600-EXIT.
152110     PERFORM 920-PRINT-PATTERN-LINE
152127         THRU 920-PRINT-PATTERN-LINE-EXIT.
152144     PERFORM 620-CAPTURE-VARIANT THRU 620-CAPTURE-VARIANT-EXIT.
152161     PERFORM 925-PRINT-CAPTURE-LINE
152178         THRU 925-PRINT-CAPTURE-LINE-EXIT.
152195 900-PRINT-SET-SECTION-EXIT.
152212     EXIT.
152229*
152246******************************************************************
152263*    905-PRINT-NO-VALUES - THE 'SET IS EMPTY' FALLBACK LINE, USED
152280*    IN PLACE OF THE VALUE/COUNT TABLE WHEN A SECTION HAS NOTHING
152297*    TO SHOW (E.G. NO OVERLAP BETWEEN SCAN AND SHIPMENT COLUMNS).
152314******************************************************************
152331 905-PRINT-NO-VALUES.
152348     MOVE SPACES TO WS-PRINT-LINE.
152365     MOVE 'NO VALUES FOUND.' TO WS-PRINT-LINE (1:16).
152382     PERFORM 960-WRITE-REPORT-LINE
152399         THRU 960-WRITE-REPORT-LINE-EXIT.
152416 905-PRINT-NO-VALUES-EXIT.
152433     EXIT.
152450*
152467******************************************************************
152484*    906-PRINT-VALUE-TABLE - THE PER-VALUE COLUMN LAYOUT: A VALUE
152501*    HEADER (PLUS A COUNT HEADER WHEN THE SET CARRIES OCCURRENCE
152518*    COUNTS), A DASH SEPARATOR, THEN ONE CENTERED ROW PER VALUE.
152535******************************************************************
152552 906-PRINT-VALUE-TABLE.
152569     PERFORM 907-PRINT-VALUE-HEADER
152586         THRU 907-PRINT-VALUE-HEADER-EXIT.
152603     PERFORM 908-PRINT-VALUE-DASHES
152620         THRU 908-PRINT-VALUE-DASHES-EXIT.
152637     SET SET-IDX TO 1.
152654     PERFORM 909-PRINT-ONE-VALUE-ROW
152671         THRU 909-PRINT-ONE-VALUE-ROW-EXIT
152688         UNTIL SET-IDX > WS-SET-COUNT.
152705 906-PRINT-VALUE-TABLE-EXIT.
152722     EXIT.
152739*
152756 907-PRINT-VALUE-HEADER.
152773     MOVE SPACES TO WS-PRINT-LINE.
152790     MOVE 1 TO WS-PRINT-PTR.
152807     MOVE 6 TO WS-CENTER-WIDTH.
152824     MOVE 5 TO WS-CENTER-LEN.
152841     MOVE 'VALUE' TO WS-CENTER-TEXT.
152858     PERFORM 970-CENTER-INTO-LINE THRU 970-CENTER-INTO-LINE-EXIT.
152875     IF WS-SET-SHOW-COUNT
152892        MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3)
152909        ADD 3 TO WS-PRINT-PTR
152926        MOVE 5 TO WS-CENTER-WIDTH
152943        MOVE 5 TO WS-CENTER-LEN
152960        MOVE 'COUNT' TO WS-CENTER-TEXT
152977        PERFORM 970-CENTER-INTO-LINE
152978            THRU 970-CENTER-INTO-LINE-EXIT.
152994     PERFORM 960-WRITE-REPORT-LINE
153011         THRU 960-WRITE-REPORT-LINE-EXIT.
153028 907-PRINT-VALUE-HEADER-EXIT.
153045     EXIT.
153062*
153079 908-PRINT-VALUE-DASHES.
153096     MOVE SPACES TO WS-PRINT-LINE.
153113     MOVE 1 TO WS-PRINT-PTR.
153130     MOVE WS-DASH-SOURCE (1:6) TO WS-PRINT-LINE (WS-PRINT-PTR:6).
153147     ADD 6 TO WS-PRINT-PTR.
153164     IF WS-SET-SHOW-COUNT
153181        MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3)
153198        ADD 3 TO WS-PRINT-PTR
153215        MOVE WS-DASH-SOURCE (1:5)
153220            TO WS-PRINT-LINE (WS-PRINT-PTR:5)
153232        ADD 5 TO WS-PRINT-PTR.
153249     PERFORM 960-WRITE-REPORT-LINE
153266         THRU 960-WRITE-REPORT-LINE-EXIT.
153283 908-PRINT-VALUE-DASHES-EXIT.
153300     EXIT.
153317*
153334 909-PRINT-ONE-VALUE-ROW.
153351     MOVE SPACES TO WS-PRINT-LINE.
153368     MOVE 1 TO WS-PRINT-PTR.
153385     MOVE SET-VALUE (SET-IDX) TO WS-CELL-EDIT.
153402     MOVE 1 TO WS-EDIT-PTR.
153419     PERFORM 630C-SKIP-LEADING-SPACE
153436         THRU 630C-SKIP-LEADING-SPACE-EXIT
153453         UNTIL WS-EDIT-PTR > 6
153470         OR WS-CELL-EDIT (WS-EDIT-PTR:1) NOT = SPACE.
153487     COMPUTE WS-CENTER-LEN = 7 - WS-EDIT-PTR.
153504     MOVE WS-CELL-EDIT (WS-EDIT-PTR:WS-CENTER-LEN)
153510         TO WS-CENTER-TEXT.
153521     MOVE 6 TO WS-CENTER-WIDTH.
153538     PERFORM 970-CENTER-INTO-LINE THRU 970-CENTER-INTO-LINE-EXIT.
153555     IF WS-SET-SHOW-COUNT
153572        MOVE ' | ' TO WS-PRINT-LINE (WS-PRINT-PTR:3)
153589        ADD 3 TO WS-PRINT-PTR
153606        MOVE SET-OCCURS-CT (SET-IDX) TO DISP-VALUE
153623        MOVE 1 TO WS-EDIT-PTR
153640        PERFORM 630C-SKIP-LEADING-SPACE
153657            THRU 630C-SKIP-LEADING-SPACE-EXIT
153674            UNTIL WS-EDIT-PTR > 4
153691            OR DISP-VALUE (WS-EDIT-PTR:1) NOT = SPACE
153708        COMPUTE WS-CENTER-LEN = 5 - WS-EDIT-PTR
153725        MOVE DISP-VALUE (WS-EDIT-PTR:WS-CENTER-LEN)
153730            TO WS-CENTER-TEXT
153742        MOVE 5 TO WS-CENTER-WIDTH
153748        PERFORM 970-CENTER-INTO-LINE
153754            THRU 970-CENTER-INTO-LINE-EXIT.
153776     PERFORM 960-WRITE-REPORT-LINE
153793         THRU 960-WRITE-REPORT-LINE-EXIT.
153810     SET SET-IDX UP BY 1.
153827 909-PRINT-ONE-VALUE-ROW-EXIT.
153844     EXIT.
153861*
153900 910-PRINT-VALUES-LINE.
154000     MOVE SPACES TO WS-PATTERN-TEXT.
154100     MOVE 1 TO WS-PATTERN-LEN.
154200     STRING 'ALL VALUES: ' DELIMITED BY SIZE
154300         INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
154400     SET SET-IDX TO 1.
154500     PERFORM 910A-APPEND-ONE-VALUE THRU 910A-APPEND-ONE-VALUE-EXIT
154600         UNTIL SET-IDX > WS-SET-COUNT.
154700     PERFORM 960-WRITE-PATTERN-TEXT
154800         THRU 960-WRITE-PATTERN-TEXT-EXIT.
154900 910-PRINT-VALUES-LINE-EXIT.
155000     EXIT.
155100*
155200 910A-APPEND-ONE-VALUE.
155300     IF SET-IDX > 1
155400        STRING ', ' DELIMITED BY SIZE
155500            INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
155600     MOVE SET-VALUE (SET-IDX) TO WS-CELL-EDIT.
155700     MOVE 1 TO WS-EDIT-PTR.
155800     PERFORM 630C-SKIP-LEADING-SPACE
155900         THRU 630C-SKIP-LEADING-SPACE-EXIT
156000         UNTIL WS-EDIT-PTR > 6
156100         OR WS-CELL-EDIT (WS-EDIT-PTR:1) NOT = SPACE.
156200     COMPUTE WS-EDIT-LEN = 7 - WS-EDIT-PTR.
156300     STRING WS-CELL-EDIT (WS-EDIT-PTR:WS-EDIT-LEN)
156400         DELIMITED BY SIZE
156500         INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
156600     IF WS-SET-SHOW-COUNT
156700        MOVE SET-OCCURS-CT (SET-IDX) TO DISP-VALUE
156800        STRING '(' DELIMITED BY SIZE
156900               DISP-VALUE DELIMITED BY SIZE
157000               ')' DELIMITED BY SIZE
157100            INTO WS-PATTERN-TEXT WITH POINTER WS-PATTERN-LEN.
157200     SET SET-IDX UP BY 1.
157300 910A-APPEND-ONE-VALUE-EXIT.
157400     EXIT.
157500*
157600 920-PRINT-PATTERN-LINE.
157700     MOVE SPACES TO WS-PRINT-LINE.
157800     MOVE 'PATTERN: ' TO WS-PRINT-LINE (1:9).
157900     MOVE WS-PATTERN-TEXT (1:123) TO WS-PRINT-LINE (10:123).
158000     PERFORM 960-WRITE-REPORT-LINE
158100         THRU 960-WRITE-REPORT-LINE-EXIT.
158200 920-PRINT-PATTERN-LINE-EXIT.
158300     EXIT.
158320*
158340 925-PRINT-CAPTURE-LINE.
158360     MOVE SPACES TO WS-PRINT-LINE.
158380     MOVE 'CAPTURE: ' TO WS-PRINT-LINE (1:9).
158400     MOVE WS-CAPTURE-TEXT (1:123) TO WS-PRINT-LINE (10:123).
158420     PERFORM 960-WRITE-REPORT-LINE
158440         THRU 960-WRITE-REPORT-LINE-EXIT.
158460 925-PRINT-CAPTURE-LINE-EXIT.
158480     EXIT.
158490*
158500 950-PRINT-CONTROL-TOTALS.
158600     MOVE SPACES TO WS-PRINT-LINE.
158700     PERFORM 960-WRITE-REPORT-LINE
158800         THRU 960-WRITE-REPORT-LINE-EXIT.
158900     MOVE HL-DOTTED-LINE TO WS-PRINT-LINE.
159000     PERFORM 960-WRITE-REPORT-LINE
159100         THRU 960-WRITE-REPORT-LINE-EXIT.
159200     MOVE SPACES TO WS-PRINT-LINE.
159300     MOVE 'CONTROL TOTALS -' TO WS-PRINT-LINE (1:17).
159400     PERFORM 960-WRITE-REPORT-LINE
159500         THRU 960-WRITE-REPORT-LINE-EXIT.
159600     MOVE SPACES TO WS-PRINT-LINE.
159700     MOVE '  INPUT LINES READ ..........' TO WS-PRINT-LINE (1:29).
159800     MOVE WS-READ-CTR TO DISP-VALUE.
159900     MOVE DISP-VALUE TO WS-PRINT-LINE (30:4).
160000     PERFORM 960-WRITE-REPORT-LINE
160100         THRU 960-WRITE-REPORT-LINE-EXIT.
160200     MOVE SPACES TO WS-PRINT-LINE.
160300     MOVE '  COLUMNS BUILT .............' TO WS-PRINT-LINE (1:29).
160400     MOVE WS-COLUMN-COUNT TO DISP-VALUE.
160500     MOVE DISP-VALUE TO WS-PRINT-LINE (30:4).
160600     PERFORM 960-WRITE-REPORT-LINE
160700         THRU 960-WRITE-REPORT-LINE-EXIT.
160800     MOVE SPACES TO WS-PRINT-LINE.
160900     MOVE '  MASTER (MATRIX) ROWS ......' TO WS-PRINT-LINE (1:29).
161000     MOVE WS-MASTER-COUNT TO DISP-VALUE.
161100     MOVE DISP-VALUE TO WS-PRINT-LINE (30:4).
161200     PERFORM 960-WRITE-REPORT-LINE
161300         THRU 960-WRITE-REPORT-LINE-EXIT.
161320     MOVE SPACES TO WS-PRINT-LINE.
161340     MOVE '  SCAN COLUMNS ..............' TO WS-PRINT-LINE (1:29).
161360     MOVE WS-NUM-SCAN-COLUMNS TO DISP-VALUE.
161380     MOVE DISP-VALUE TO WS-PRINT-LINE (30:4).
161390     PERFORM 960-WRITE-REPORT-LINE
161392         THRU 960-WRITE-REPORT-LINE-EXIT.
161394     MOVE SPACES TO WS-PRINT-LINE.
161396     MOVE '  SHIPMENT COLUMNS ..........' TO WS-PRINT-LINE (1:29).
161398     COMPUTE WS-TEMP-COUNT = WS-COLUMN-COUNT
161399                           - WS-NUM-SCAN-COLUMNS.
161400     MOVE WS-TEMP-COUNT TO DISP-VALUE.
161401     MOVE DISP-VALUE TO WS-PRINT-LINE (30:4).
161402     PERFORM 960-WRITE-REPORT-LINE
161403         THRU 960-WRITE-REPORT-LINE-EXIT.
161404 950-PRINT-CONTROL-TOTALS-EXIT.
161500     EXIT.
161600*
161700 960-WRITE-REPORT-LINE.
161800*    ONE UTILITY WRITE PARAGRAPH FOR EVERY LINE THE REPORT WRITER
161900*    PRODUCES, SO THE PAGE-BREAK LOGIC ONLY LIVES IN ONE PLACE.
162000     IF WS-LINES-USED > WS-LINES-PER-PAGE
162100        WRITE RECON-REPORT-LINE FROM WS-PRINT-LINE
162200            AFTER ADVANCING NEXT-PAGE
162300        ADD 1 TO WS-PAGE-COUNT
162400        MOVE 1 TO WS-LINES-USED
162500     ELSE
162600        WRITE RECON-REPORT-LINE FROM WS-PRINT-LINE
162700            AFTER ADVANCING WS-LINE-SPACING LINES
162800        ADD 1 TO WS-LINES-USED.
162900 960-WRITE-REPORT-LINE-EXIT.
163000     EXIT.
163100*
163200 960-WRITE-PATTERN-TEXT.
163300*    COPIES THE FIRST PRINT-LINE-WORTH OF THE SCRATCH PATTERN/
163400*    VALUES TEXT OUT TO THE REPORT.  A SET WITH MORE VALUES THAN
163500*    FIT ON ONE 132-BYTE LINE IS TRUNCATED, NOT WRAPPED - THE
163600*    SHOP HAS NEVER SEEN A BATCH WITH A SET THAT LARGE.
163700     MOVE WS-PATTERN-TEXT (1:132) TO WS-PRINT-LINE.
163800     PERFORM 960-WRITE-REPORT-LINE
163900         THRU 960-WRITE-REPORT-LINE-EXIT.
164000 960-WRITE-PATTERN-TEXT-EXIT.
164100     EXIT.
164150*
164160******************************************************************
164165*    970-CENTER-INTO-LINE - THE SHOP'S ONE CENTERING ROUTINE, USED
164170*    BY BOTH THE MAIN TABLE (707/707A/712/712A) AND THE SET VALUE
164175*    TABLES (SECTION 900) SO EVERY CENTERED FIELD ON THE REPORT
164180*    LINES UP THE SAME WAY.  CENTERS WS-CENTER-TEXT (LEFT-
164183*    JUSTIFIED, WS-CENTER-LEN BYTES) INTO A WS-CENTER-WIDTH-WIDE
164185*    FIELD AT WS-PRINT-PTR, THEN ADVANCES THE POINTER PAST IT.
164190*    AN ODD PADDING REMAINDER GOES ON THE RIGHT.
164198******************************************************************
164200 970-CENTER-INTO-LINE.
164300     COMPUTE WS-LEFT-PAD =
164400         (WS-CENTER-WIDTH - WS-CENTER-LEN) / 2.
164500     ADD WS-LEFT-PAD TO WS-PRINT-PTR.
164600     MOVE WS-CENTER-TEXT (1:WS-CENTER-LEN)
164700         TO WS-PRINT-LINE (WS-PRINT-PTR:WS-CENTER-LEN).
164800     COMPUTE WS-PRINT-PTR =
164900         WS-PRINT-PTR - WS-LEFT-PAD + WS-CENTER-WIDTH.
165000 970-CENTER-INTO-LINE-EXIT.
165100     EXIT.
165200*
165300 990-DISPLAY-PROG-DIAG.
165400*    END-OF-RUN OPERATOR MESSAGE - CONSOLE ONLY, NOT PART OF THE
165500*    PRINTED REPORT.
165600     DISPLAY 'SHPRECON - RUN COMPLETE'.
165700     DISPLAY '  INPUT LINES READ .... ' WS-READ-CTR.
165800     DISPLAY '  RECORDS RELEASED .... ' WS-REL-CTR.
165900     DISPLAY '  RECORDS RETURNED .... ' WS-RETR-CTR.
166000     DISPLAY '  COLUMNS BUILT ....... ' WS-COLUMN-COUNT.
166100     DISPLAY '  MASTER ROWS ......... ' WS-MASTER-COUNT.
166200     DISPLAY '  REPORT PAGES ........ ' WS-PAGE-COUNT.
166300 990-DISPLAY-PROG-DIAG-EXIT.
166400     EXIT.
