000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SHPSORT.
000300 AUTHOR.            D. OKAFOR.
000400 INSTALLATION.      RECEIVING SYSTEMS - BATCH.
000500 DATE-WRITTEN.      08-14-89.
000600 DATE-COMPILED.
000700 SECURITY.          NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    SHPSORT IS A SMALL CALLED SUBPROGRAM THAT PUTS AN ARRAY OF
001100*    UP TO 999 6-DIGIT ITEM NUMBERS INTO ASCENDING NUMERIC ORDER
001200*    AND, WHEN LK-DEDUPE-SW IS 'Y', SQUEEZES OUT REPEATED VALUES
001300*    ON THE WAY (THE ITEM NORMALIZER BUSINESS RULE: "SORTING IS
001400*    STRICTLY NUMERIC ASCENDING, NEVER LEXICOGRAPHIC").
001500*
001600*    ORIGINALLY WRITTEN AS A GENERAL-PURPOSE NUMBER SORTER FOR
001700*    THE RECEIVING SYSTEMS BATCH SUITE SO EVERY PROGRAM THAT
001800*    NEEDS AN IN-MEMORY LIST OF ITEM NUMBERS PUT IN ORDER CAN
001900*    CALL ONE ROUTINE INSTEAD OF CODING ITS OWN LOOP.  SHPRECON
002000*    CALLS IT FOR THE COLUMN LOAD, THE MASTER LIST BUILD, AND
002100*    EVERY SET-ANALYSIS RESULT.
002200*
002300*    CHANGE LOG.
002400*    08-14-89  DAO  RC-002   ORIGINAL.
002500*    04-02-90  DAO  RC-011   ADDED LK-DEDUPE-SW SO CALLERS THAT
002600*                            ALREADY KNOW THEIR LIST IS UNIQUE
002700*                            (E.G. A SINGLE SECTION'S TABLE) CAN
002800*                            SKIP THE COMPARE-AND-COLLAPSE PASS.
002900*    11-02-98  MAW  RC-100   Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                            SUBPROGRAM, NO CHANGE REQUIRED.
003100*    05-21-03  LWB  RC-150   RAISED LK-ARRAY-SIZE CEILING FROM 500
003200*                            TO 999 TO MATCH SHPMSTR MASTER TABLE.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*
003800  01  WS-WORK-FIELDS.
003900      05  WS-PROGRAM-STATUS        PIC X(30)      VALUE SPACES.
004000      05  WS-OUT-IDX               PIC S9(4) COMP  VALUE 0.
004100      05  WS-SCAN-IDX              PIC S9(4) COMP  VALUE 0.
004200      05  WS-SHIFT-IDX             PIC S9(4) COMP  VALUE 0.
004300      05  WS-HOLD-VALUE            PIC 9(6)        VALUE 0.
004400      05  WS-DEDUPED-COUNT         PIC S9(4) COMP  VALUE 0.
004500      05  WS-DEBUG-SW              PIC X          VALUE 'N'.
004600          88  WS-DEBUG-ON                    VALUE 'Y'.
004650      05  FILLER                   PIC X(08) VALUE SPACES.
004700*
004800*    DIAGNOSTIC-ONLY VIEWS OF THE BINARY WORK FIELDS ABOVE, SO
004900*    140-SHOW-DIAGNOSTIC CAN DISPLAY THEM WITHOUT A SEPARATE
005000*    MOVE-TO-DISPLAY-FIELD STEP.
005100*
005200  01  WS-HOLD-VALUE-ALPHA REDEFINES WS-HOLD-VALUE
005300                           PIC X(6).
005400  01  WS-OUT-IDX-ALPHA REDEFINES WS-OUT-IDX
005500                        PIC XX.
005600  01  WS-SCAN-IDX-ALPHA REDEFINES WS-SCAN-IDX
005700                         PIC XX.
005800*
005900 LINKAGE SECTION.
006000*
006100  01  LK-ARRAY-SIZE                PIC S9(4) COMP.
006200  01  LK-DEDUPE-SW                 PIC X.
006300      88  LK-DEDUPE-REQUESTED               VALUE 'Y'.
006400  01  LK-ARRAY-TABLE.
006500      05  LK-ARRAY-VALUE OCCURS 999 TIMES
006600                         PIC 9(6) COMP.
006700*
006800 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-DEDUPE-SW,
006900                          LK-ARRAY-TABLE.
007000*
007100 000-MAIN.
007200     MOVE 'SHPSORT STARTED' TO WS-PROGRAM-STATUS.
007300     IF LK-ARRAY-SIZE > 1
007400        PERFORM 100-INSERTION-SORT
007500     END-IF.
007600     IF LK-DEDUPE-REQUESTED AND LK-ARRAY-SIZE > 1
007700        PERFORM 200-COLLAPSE-DUPLICATES
007800     END-IF.
007900     IF WS-DEBUG-ON
008000        DISPLAY 'SHPSORT LAST HOLD VALUE =  ' WS-HOLD-VALUE-ALPHA
008100        DISPLAY 'SHPSORT LAST SCAN INDEX =  ' WS-SCAN-IDX-ALPHA
008200     END-IF.
008300     MOVE 'SHPSORT ENDED' TO WS-PROGRAM-STATUS.
008400     GOBACK.
008500*
008600 100-INSERTION-SORT.
008700*    CLASSIC INSERTION SORT -- FOR EACH POSITION FROM THE SECOND
008800*    ELEMENT ON, SHUFFLE IT DOWN PAST ANY LARGER VALUE TO ITS
008900*    LEFT.  ADEQUATE FOR THE TABLE SIZES THIS BATCH SEES (A FEW
009000*    HUNDRED ITEM NUMBERS PER COLUMN AT MOST).
009100     MOVE 2 TO WS-OUT-IDX.
009200     PERFORM 105-SORT-ONE-ELEMENT THRU 105-SORT-ONE-ELEMENT-EXIT
009300         UNTIL WS-OUT-IDX > LK-ARRAY-SIZE.
009400*
009500 105-SORT-ONE-ELEMENT.
009600     MOVE LK-ARRAY-VALUE (WS-OUT-IDX) TO WS-HOLD-VALUE.
009700     MOVE WS-OUT-IDX TO WS-SCAN-IDX.
009800     PERFORM 110-SHIFT-DOWN THRU 110-SHIFT-DOWN-EXIT
009900         UNTIL WS-SCAN-IDX = 1
010000         OR LK-ARRAY-VALUE (WS-SCAN-IDX - 1)
010100            NOT > WS-HOLD-VALUE.
010200     MOVE WS-HOLD-VALUE TO LK-ARRAY-VALUE (WS-SCAN-IDX).
010300     ADD 1 TO WS-OUT-IDX.
010400 105-SORT-ONE-ELEMENT-EXIT.
010500     EXIT.
010600*
010700 110-SHIFT-DOWN.
010800     COMPUTE WS-SHIFT-IDX = WS-SCAN-IDX - 1.
010900     MOVE LK-ARRAY-VALUE (WS-SHIFT-IDX)
011000          TO LK-ARRAY-VALUE (WS-SCAN-IDX).
011100     MOVE WS-SHIFT-IDX TO WS-SCAN-IDX.
011200 110-SHIFT-DOWN-EXIT.
011300     EXIT.
011400*
011500 200-COLLAPSE-DUPLICATES.
011600*    THE TABLE IS NOW IN ASCENDING ORDER, SO A DUPLICATE VALUE
011700*    IS ALWAYS ADJACENT TO ITS FIRST OCCURRENCE.  WALK IT ONCE
011800*    AND KEEP ONLY THE FIRST OF EACH RUN.
011900     MOVE 1 TO WS-DEDUPED-COUNT.
012000     MOVE 2 TO WS-SCAN-IDX.
012100     PERFORM 210-COLLAPSE-ONE THRU 210-COLLAPSE-ONE-EXIT
012200         UNTIL WS-SCAN-IDX > LK-ARRAY-SIZE.
012300     MOVE WS-DEDUPED-COUNT TO LK-ARRAY-SIZE.
012400*
012500 210-COLLAPSE-ONE.
012600     IF LK-ARRAY-VALUE (WS-SCAN-IDX) NOT =
012700        LK-ARRAY-VALUE (WS-DEDUPED-COUNT)
012800        ADD 1 TO WS-DEDUPED-COUNT
012900        MOVE LK-ARRAY-VALUE (WS-SCAN-IDX)
013000             TO LK-ARRAY-VALUE (WS-DEDUPED-COUNT)
013100     END-IF.
013200     ADD 1 TO WS-SCAN-IDX.
013300 210-COLLAPSE-ONE-EXIT.
013400     EXIT.
